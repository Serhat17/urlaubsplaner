000100* REQUESTS file - absence request master, line seq, select clause.
000200*
000300* 05/02/26 rjd - Created.
000400*
000500     select   Vp-Req-File   assign       "REQUESTS"
000600                             organization line sequential
000700                             status       Vp-Req-Status.
