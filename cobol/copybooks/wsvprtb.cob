000100***************************************************************
000200*                                                              *
000300*  IN-MEMORY REQUEST TABLE - loaded once from the REQUESTS     *
000400*     master, ascending on Re-Id, used for SEARCH ALL on        *
000500*             Re-Id and for the report line scans               *
000600*                                                              *
000700***************************************************************
000800* Max 2000 requests - a few regional offices' worth of a
000900* year's vacation, sick leave and training activity.
001000*
001100* 05/02/26 rjd - Created.
001200* 09/08/26 rjd - Vp-Re-Reserved added, 103 bytes - carries the
001300*                status-history/costing block added to the
001400*                REQUESTS master record this same week, unread
001500*                byte-for-byte so a rewrite of the master never
001600*                drops it.
001700*
001800 01  Vp-Request-Table.
001900     03  Vp-Rt-Count            binary-short unsigned value zero.
002000     03  Vp-Rt-Entry    occurs 1 to 2000 times
002100                         depending on Vp-Rt-Count
002200                         ascending key Vp-Re-Id
002300                         indexed by Req-Ix.
002400         05  Vp-Re-Id              pic 9(07)   comp.
002500         05  Vp-Re-Employee-Name    pic x(20).
002600         05  Vp-Re-Start-Date       pic 9(08)   comp.
002700         05  Vp-Re-End-Date         pic 9(08)   comp.
002800         05  Vp-Re-Status           pic x(01).
002900         05  Vp-Re-Absence-Type     pic x(01).
003000         05  Vp-Re-Notes            pic x(40).
003100         05  Vp-Re-Representative   pic x(20).
003200         05  Vp-Re-Approval-Reason  pic x(40).
003300         05  Vp-Re-Approved-By      pic x(20).
003400         05  Vp-Re-Created-At       pic 9(08)   comp.
003500*            Opaque carry of Req-Status-History thru the
003600*            workflow-flags filler - not unpacked field by
003700*            field, just carried byte for byte between the
003800*            read and the rewrite.
003900         05  Vp-Re-Reserved         pic x(103).
