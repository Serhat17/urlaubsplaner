000100* AUDITLOG file - audit trail, write-only append, select clause.
000200*
000300* 06/02/26 rjd - Created.
000400*
000500     select   Vp-Aud-File   assign       "AUDITLOG"
000600                             organization line sequential
000700                             status       Vp-Aud-Status.
