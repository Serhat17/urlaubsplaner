000100* REGIONS file - region master, line sequential, FD.
000200*
000300* 04/02/26 rjd - Created.
000400* 16/02/26 rjd - FD now shares the field layout off wsvpreg.cob.
000500*
000600 fd  Vp-Reg-File.
000700 copy "wsvpreg.cob".
