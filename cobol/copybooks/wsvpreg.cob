000100***************************************************************
000200*                                                              *
000300*    RECORD DEFINITION FOR VACATION PLANNER REGION MASTER     *
000400*          Key = Reg-Id (unique region number)                 *
000500*                                                              *
000600***************************************************************
000700* File size 220 bytes.  Line sequential, fixed layout.
000800*
000900* 04/02/26 rjd - Created.
001000* 09/02/26 rjd - Country dflt chgd to "Deutschland" per seed data.
001100* 09/08/26 rjd - Record widened 84 -> 220 bytes.  Office address/
001200*                phone and a regional-manager history block added,
001300*                reserved for the planned office-directory report
001400*                - not read by VP010/VP020/VP030 this run.  Added
001500*                88-level on Reg-Active.
001600*
001700 01  VP-Region-Record.
001800     03  Reg-Id                 pic 9(03).
001900     03  Reg-Name                pic x(20).
002000     03  Reg-City                pic x(20).
002100     03  Reg-Country             pic x(20).
002200*        Y or N.  Dflt Y.
002300     03  Reg-Active              pic x(01).
002400         88  Reg-Is-Active            value "Y".
002500         88  Reg-Is-Inactive          value "N".
002600*        Reserved block - office contact detail, past regional
002700*        managers and a headcount/budget pair, carried on the
002800*        master but not read by any VP0nn program this run.
002900     03  Reg-Office-Info.
003000         05  Reg-Address-1        pic x(25).
003100         05  Reg-Address-2        pic x(25).
003200         05  Reg-Postal-Code      pic x(10).
003300         05  Reg-Phone            pic x(15).
003400*        Last 3 regional managers on this office, oldest first -
003500*        reserved for a planned office-history enquiry.
003600     03  Reg-Manager-History occurs 3 times indexed by Rmx-Ix.
003700         05  Reg-Rm-Username      pic x(20).
003800         05  Reg-Rm-Since         pic 9(08)  comp.
003900*        Planning figures for this office, not yet wired into
004000*        the statistics report.
004100     03  Reg-Headcount-Target    pic 9(03)    comp-3.
004200     03  Reg-Budget-Days         pic 9(05)    comp-3.
004300     03  filler                  pic x(04).
