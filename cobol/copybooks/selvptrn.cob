000100* TRANSACTS file - batch action input, line sequential, select.
000200*
000300* 05/02/26 rjd - Created.
000400*
000500     select   Vp-Trn-File   assign       "TRANSACTS"
000600                             organization line sequential
000700                             status       Vp-Trn-Status.
