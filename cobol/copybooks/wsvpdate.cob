000100***************************************************************
000200*                                                              *
000300*   WORKING STORAGE FOR DAY-COUNT / LEAP-YEAR DATE MATH        *
000400*       Used by Vp010 & Vp020 for days-requested and the        *
000500*              overload calendar-day walk                       *
000600*                                                              *
000700***************************************************************
000800* 07/02/26 rjd - Created, cut down from the old vacation print
000900*                date-conversion block to what the quota and
001000*                calendar maths actually need.
001100* 12/02/26 rjd - Added Vp-Dim-Tab, drives both the ordinal
001200*                conversion and the next-calendar-day stepper.
001300*
001400*  Broken-down form of a working date - kept DISPLAY (not COMP)
001500*  so the Vp-Date-9 redefines below lines up byte for byte.
001600*
001700 01  Vp-Date-Work.
001800     03  Vp-Dw-Ccyy           pic 9(04).
001900     03  Vp-Dw-Mm             pic 9(02).
002000     03  Vp-Dw-Dd              pic 9(02).
002100 01  Vp-Date-9  redefines Vp-Date-Work
002200                           pic 9(08).
002300*
002400 01  Vp-Dw-Leap               pic x(01).
002500     88  Vp-Dw-Is-Leap         value "Y".
002600*
002700*  Days-in-month table, non-leap.  Feb bumped to 29 at run time
002800*  into Vp-Dim-Work when Vp-Dw-Leap = "Y".
002900*
003000 01  Vp-Days-In-Month.
003100     03  Vp-Dim-Tab            pic 9(02)   comp  occurs 12
003200                                values 31 28 31 30 31 30
003300                                       31 31 30 31 30 31.
003400*
003500*  Effective table for the year currently in Vp-Dw-Ccyy - Feb
003600*  set to 29 by ZZ070 whenever Vp-Dw-Leap comes back "Y".
003700*
003800 01  Vp-Dim-Effective.
003900     03  Vp-Dim-Eff             pic 9(02)   comp  occurs 12.
004000*
004100 01  Vp-Date-Ctrs.
004200     03  Vp-Dc-Start-Ord        pic 9(08)   comp.
004300     03  Vp-Dc-End-Ord          pic 9(08)   comp.
004400     03  Vp-Dc-This-Ord         pic 9(08)   comp.
004500     03  Vp-Dc-Days-Req          binary-short unsigned.
004600     03  Vp-Dc-Y1                pic 9(04)   comp.
004700     03  Vp-Dc-Leap-Cnt          pic 9(08)   comp.
004800     03  Vp-Dc-Tmp               pic 9(08)   comp.
004900     03  Vp-Dc-Rem4              pic 9(04)   comp.
005000     03  Vp-Dc-Rem100            pic 9(04)   comp.
005100     03  Vp-Dc-Rem400            pic 9(04)   comp.
005200     03  Vp-Dc-Mx                binary-char unsigned.
005300     03  Vp-Dc-Mx-Limit           binary-char unsigned.
