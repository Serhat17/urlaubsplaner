000100* AUDITLOG file - audit trail, line sequential, FD.
000200*
000300* 06/02/26 rjd - Created.
000400* 16/02/26 rjd - FD now shares the field layout off wsvpaud.cob.
000500*
000600 fd  Vp-Aud-File.
000700 copy "wsvpaud.cob".
