000100***************************************************************
000200*                                                              *
000300*   IN-MEMORY REGION TABLE - loaded once from the REGIONS      *
000400*      master, ascending on Rt-Id, used for SEARCH ALL on       *
000500*                Rt-Id from Vp020's scope logic                 *
000600*                                                              *
000700***************************************************************
000800* Max 50 regions - the company is nowhere near that many
000900* regional offices yet.
001000*
001100* 09/02/26 rjd - Created.
001200*
001300 01  Vp-Region-Table.
001400     03  Vp-Gt-Count           binary-short unsigned value zero.
001500     03  Vp-Gt-Entry     occurs 1 to 50 times
001600                          depending on Vp-Gt-Count
001700                          ascending key Vp-Gt-Id
001800                          indexed by Reg-Ix.
001900         05  Vp-Gt-Id               pic 9(03)   comp.
002000         05  Vp-Gt-Name             pic x(20).
002100         05  Vp-Gt-City             pic x(20).
002200         05  Vp-Gt-Country          pic x(20).
002300         05  Vp-Gt-Active           pic x(01).
