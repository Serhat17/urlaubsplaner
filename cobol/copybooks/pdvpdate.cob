000100*****************************************************************
000200*                                                                *
000300*   SHARED DATE-MATH PARAGRAPHS - days-requested, leap-year     *
000400*       test and the calendar-day stepper for overload           *
000500*                                                                *
000600*   COPY into the PROCEDURE DIVISION of any program that needs  *
000700*   Vp-Dc-Days-Req, ZZ070 or ZZ080 - see Vp010 and Vp020.        *
000800*                                                                *
000900*****************************************************************
001000* 07/02/26 rjd - Created.
001100* 13/02/26 rjd - Split the ordinal conversion out of the day
001200*                count so Vp020 can reuse Vp-Dw-Leap on its own.
001300* 18/02/26 rjd - Table-copy loops taken out of line into ZZ071
001400*                and ZZ076 - PERFORM ... UNTIL of a paragraph,
001500*                matching house style everywhere else in Vp010.
001600*
001700 ZZ070-Test-Leap-Year.
001800*
001900*    Sets Vp-Dw-Leap for the year currently in Vp-Dw-Ccyy and
002000*    refreshes Vp-Dim-Eff, the table ZZ075 and ZZ080 both read.
002100*
002200     divide   Vp-Dw-Ccyy by 4   giving Vp-Dc-Tmp
002300                                remainder Vp-Dc-Rem4.
002400     divide   Vp-Dw-Ccyy by 100 giving Vp-Dc-Tmp
002500                                remainder Vp-Dc-Rem100.
002600     divide   Vp-Dw-Ccyy by 400 giving Vp-Dc-Tmp
002700                                remainder Vp-Dc-Rem400.
002800     if       Vp-Dc-Rem4 = zero
002900              and (Vp-Dc-Rem100 not = zero or Vp-Dc-Rem400 = zero)
003000              move "Y" to Vp-Dw-Leap
003100     else
003200              move "N" to Vp-Dw-Leap
003300     end-if.
003400     move     1 to Vp-Dc-Mx.
003500     perform  ZZ071-Copy-One-Month until Vp-Dc-Mx > 12.
003600     if       Vp-Dw-Is-Leap
003700              move 29 to Vp-Dim-Eff (2)
003800     end-if.
003900*
004000 ZZ070-Exit.
004100     exit.
004200*
004300 ZZ071-Copy-One-Month.
004400*
004500*    Body of the ZZ070 days-in-month table copy - one call per
004600*    month, counter carried in Vp-Dc-Mx.
004700*
004800     move     Vp-Dim-Tab (Vp-Dc-Mx) to Vp-Dim-Eff (Vp-Dc-Mx).
004900     add      1 to Vp-Dc-Mx.
005000*
005100 ZZ075-Date-To-Ordinal.
005200*
005300*    Converts the date currently in Vp-Date-9 (Vp-Dw-Ccyy/Mm/Dd)
005400*    into an absolute day ordinal, left in Vp-Dc-This-Ord.  Only
005500*    the difference between two ordinals is meaningful - this is
005600*    not a real-world epoch.  Caller performs ZZ070 first.
005700*
005800     subtract 1 from Vp-Dw-Ccyy giving Vp-Dc-Y1.
005900     divide   Vp-Dc-Y1 by 4 giving Vp-Dc-Tmp
006000              remainder Vp-Dc-Rem4.
006100     compute  Vp-Dc-Leap-Cnt = Vp-Dc-Tmp.
006200     divide   Vp-Dc-Y1 by 100 giving Vp-Dc-Tmp
006300              remainder Vp-Dc-Rem100.
006400     subtract Vp-Dc-Tmp from Vp-Dc-Leap-Cnt.
006500     divide   Vp-Dc-Y1 by 400 giving Vp-Dc-Tmp
006600              remainder Vp-Dc-Rem400.
006700     add      Vp-Dc-Tmp to Vp-Dc-Leap-Cnt.
006800     compute  Vp-Dc-This-Ord = (Vp-Dc-Y1 * 365) + Vp-Dc-Leap-Cnt
006900                                + Vp-Dw-Dd.
007000     add      1 to Vp-Dw-Ccyy.
007100     subtract 1 from Vp-Dw-Mm giving Vp-Dc-Mx-Limit.
007200     move     1 to Vp-Dc-Mx.
007300     perform  ZZ076-Add-One-Month until Vp-Dc-Mx > Vp-Dc-Mx-Limit.
007400*
007500 ZZ075-Exit.
007600     exit.
007700*
007800 ZZ076-Add-One-Month.
007900*
008000*    Body of the ZZ075 whole-months-elapsed accumulation, one
008100*    call per month short of Vp-Dw-Mm, counter in Vp-Dc-Mx.
008200*
008300     add      Vp-Dim-Eff (Vp-Dc-Mx) to Vp-Dc-This-Ord.
008400     add      1 to Vp-Dc-Mx.
008500*
008600 ZZ080-Next-Calendar-Day.
008700*
008800*    Steps the date in Vp-Date-9 forward by one calendar day,
008900*    crossing month and year ends correctly.  Used to walk the
009000*    day range of an absence request for the overload count.
009100*
009200     perform  ZZ070-Test-Leap-Year.
009300     add      1 to Vp-Dw-Dd.
009400     if       Vp-Dw-Dd not > Vp-Dim-Eff (Vp-Dw-Mm)
009500              go to ZZ080-Exit.
009600*
009700*    Crossed a month end.
009800*
009900     move     1 to Vp-Dw-Dd.
010000     add      1 to Vp-Dw-Mm.
010100     if       Vp-Dw-Mm not > 12
010200              go to ZZ080-Exit.
010300*
010400*    Crossed a year end too - re-test leap year for Vp-Dim-Eff.
010500*
010600     move     1 to Vp-Dw-Mm.
010700     add      1 to Vp-Dw-Ccyy.
010800     perform  ZZ070-Test-Leap-Year.
010900*
011000 ZZ080-Exit.
011100     exit.
