000100* TRANSACTS file - batch action input, line sequential, FD.
000200*
000300* 05/02/26 rjd - Created.
000400* 16/02/26 rjd - FD now shares the field layout off wsvptrn.cob.
000500*
000600 fd  Vp-Trn-File.
000700 copy "wsvptrn.cob".
