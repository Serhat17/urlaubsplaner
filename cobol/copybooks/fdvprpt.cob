000100* RPTFILE - 132 col print file, line sequential, FD.
000200*
000300* 06/02/26 rjd - Created.
000400* 17/02/26 rjd - Vp-Print-Heading added, a structured view of
000500*                the same line used for the run-date banner.
000600*
000700 fd  Print-File.
000800 01  Print-Line              pic x(132).
000900 01  Vp-Print-Heading  redefines Print-Line.
001000     03  Vp-Ph-Title          pic x(60).
001100     03  filler               pic x(72).
