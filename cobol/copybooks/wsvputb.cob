000100***************************************************************
000200*                                                              *
000300*    IN-MEMORY USER TABLE - loaded once from the USERS         *
000400*       master, ascending on Ue-Id, used for every keyed       *
000500*             user lookup (SEARCH ALL on Ue-Id)                 *
000600*                                                              *
000700***************************************************************
000800* Max 500 users - comfortably above the seed data of 10 and
000900* the growth expected of a regional-office head count.
001000*
001100* 04/02/26 rjd - Created.
001200* 19/02/26 rjd - Mgr-Ix added as 2nd index on this table,
001300*                so Vp020 can walk managers and team scope
001400*                together without a 2nd copy of the table.
001500* 09/08/26 rjd - Vp-Ue-Reserved added, 174 bytes - carries the
001600*                Usr-Reserved block added to the USERS master
001700*                record this same week (contact/history/rate
001800*                detail plus its own trailing filler), unread
001900*                byte-for-byte so a rewrite of the master never
002000*                drops it.
002100*
002200 01  Vp-User-Table.
002300     03  Vp-Ut-Count             binary-short unsigned value zero.
002400     03  Vp-Ut-Entry   occurs 1 to 500 times
002500                        depending on Vp-Ut-Count
002600                        ascending key Vp-Ue-Id
002700                        indexed by Usr-Ix, Mgr-Ix.
002800         05  Vp-Ue-Id             pic 9(05)   comp.
002900         05  Vp-Ue-Username        pic x(20).
003000         05  Vp-Ue-Full-Name       pic x(30).
003100         05  Vp-Ue-Role            pic x(01).
003200         05  Vp-Ue-Total           pic 9(03)   comp.
003300         05  Vp-Ue-Used           pic 9(03)   comp.
003400         05  Vp-Ue-Active          pic x(01).
003500         05  Vp-Ue-Region          pic 9(03)   comp.
003600*            Opaque carry of the Usr-Reserved group (contact,
003700*            history, rate and trailing filler) - not unpacked
003800*            field by field, just carried byte for byte
003900*            between the read and the rewrite.
004000         05  Vp-Ue-Reserved        pic x(174).
