000100***************************************************************
000200*                                                              *
000300*     ROLE / STATUS / ABSENCE-TYPE TEST CONSTANTS             *
000400*       Used throughout Vp010, Vp020 & Vp030 wherever a        *
000500*           Usr-Role, Req-Status or Req-Absence-Type            *
000600*                    is tested or moved                        *
000700*                                                              *
000800***************************************************************
000900* 04/02/26 rjd - Created alongside the user master.
001000* 05/02/26 rjd - Request status / absence-type groups added.
001100*
001200 01  Vp-Roles.
001300     03  Vp-Role-Employee        pic x(01) value "E".
001400     03  Vp-Role-Manager         pic x(01) value "M".
001500     03  Vp-Role-Super           pic x(01) value "S".
001600*
001700 01  Vp-Req-Statuses.
001800     03  Vp-Status-Pending       pic x(01) value "P".
001900     03  Vp-Status-Approved      pic x(01) value "A".
002000     03  Vp-Status-Rejected      pic x(01) value "R".
002100*
002200 01  Vp-Absence-Types.
002300     03  Vp-Type-Vacation        pic x(01) value "V".
002400     03  Vp-Type-Sick             pic x(01) value "S".
002500     03  Vp-Type-Home-Office      pic x(01) value "H".
002600     03  Vp-Type-Business-Trip    pic x(01) value "B".
002700     03  Vp-Type-Training         pic x(01) value "T".
002800*
002900*  Absence-type display names, German per the regional office
003000*  standard - used for audit detail text and the statistics
003100*  headings.
003200*
003300 01  Vp-Type-Names.
003400     03  Vp-Name-Vacation         pic x(13) value "Urlaub".
003500     03  Vp-Name-Sick             pic x(13) value "Krankmeldung".
003600     03  Vp-Name-Home-Office      pic x(13) value "Home Office".
003700     03  Vp-Name-Business-Trip    pic x(13) value "Dienstreise".
003800     03  Vp-Name-Training         pic x(13) value "Schulung".
