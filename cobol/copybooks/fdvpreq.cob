000100* REQUESTS file - absence request master, line sequential, FD.
000200*
000300* 05/02/26 rjd - Created.
000400* 16/02/26 rjd - FD now shares the field layout off wsvpreq.cob.
000500*
000600 fd  Vp-Req-File.
000700 copy "wsvpreq.cob".
