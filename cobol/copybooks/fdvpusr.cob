000100* USERS file - user master, line sequential, FD.
000200*
000300* 04/02/26 rjd - Created.
000400* 16/02/26 rjd - FD now shares the field layout off wsvpusr.cob
000500*                directly rather than a flat pic x(84) buffer.
000600*
000700 fd  Vp-Usr-File.
000800 copy "wsvpusr.cob".
