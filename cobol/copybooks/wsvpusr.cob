000100***************************************************************
000200*                                                              *
000300*   RECORD DEFINITION FOR VACATION PLANNER USER MASTER        *
000400*        (Employees, Managers & Super Managers)                *
000500*            Key = Usr-Id (unique user number)                 *
000600*                                                              *
000700***************************************************************
000800* File size 240 bytes.  Line sequential, fixed layout.
000900*
001000* 04/02/26 rjd - Created for VP010/VP020/VP030 user master.
001100* 06/02/26 rjd - Added Usr-Active switch, dflt Y on create.
001200* 11/02/26 rjd - Usr-Region-Id added, 000 = no region (Global).
001300* 09/08/26 rjd - Record widened 84 -> 240 bytes.  Carried forward
001400*                the shop's habit (c/f wspyemp.cob) of reserving
001500*                contact, history and rate detail on the master
001600*                even where this run's programs do not yet read
001700*                it - cheaper to widen the layout once than to
001800*                re-cut every USERS file a second time later.
001900*                Added 88-levels for Usr-Role and Usr-Active.
002000*
002100 01  VP-User-Record.
002200*        Unique user number, assigned by seed data / admin add.
002300     03  Usr-Id                 pic 9(05).
002400*        Unique login name.
002500     03  Usr-Username            pic x(20).
002600     03  Usr-Full-Name           pic x(30).
002700*        E=Employee, M=Manager, S=Super Manager, see Vp-Roles.
002800     03  Usr-Role                pic x(01).
002900         88  Usr-Is-Employee          value "E".
003000         88  Usr-Is-Manager           value "M".
003100         88  Usr-Is-Super-Manager     value "S".
003200*        Annual vacation quota, total / used.  Dflt total = 30.
003300     03  Usr-Total-Vac-Days      pic 9(03).
003400     03  Usr-Used-Vac-Days       pic 9(03).
003500*        Y or N.  Dflt Y.  Super Manager never set to N.
003600     03  Usr-Active              pic x(01).
003700         88  Usr-Is-Active            value "Y".
003800         88  Usr-Is-Inactive          value "N".
003900*        Region number.  000 = no region assigned ("Global").
004000     03  Usr-Region-Id           pic 9(03).
004100*        Reserved block - postal/contact detail and accrual
004200*        history, carried on the master but not yet read by
004300*        any VP0nn program.  See change log above.  Grouped
004400*        under one 03 so Vp010/Vp030 can carry it forward on
004500*        rewrite as a single opaque move (see Vp-Ue-Reserved
004600*        on wsvputb.cob).
004700     03  Usr-Reserved.
004800         05  Usr-Contact.
004900             07  Usr-Address-1        pic x(25).
005000             07  Usr-Address-2        pic x(25).
005100             07  Usr-City             pic x(20).
005200             07  Usr-Postal-Code      pic x(10).
005300             07  Usr-Phone            pic x(15).
005400             07  Usr-Email            pic x(30).
005500*            Date employee first put on the vacation scheme.
005600         05  Usr-Hire-Date           pic 9(08).
005700*            Last 3 years' quota/usage, oldest first - reserved
005800*            for a planned multi-year carry-over enhancement.
005900         05  Usr-Vac-History  occurs 3 times indexed by Vhx-Ix.
006000             07  Usr-Vh-Year          pic 9(04)     comp.
006100             07  Usr-Vh-Total         pic 9(03)     comp.
006200             07  Usr-Vh-Used          pic 9(03)     comp.
006300*            Daily vacation pay rate, reserved for a planned
006400*            payroll interface - not used by any VP0nn program
006500*            this run.
006600         05  Usr-Daily-Rate          pic 9(05)v99 comp-3.
006700         05  Usr-Accrual-Rate        pic 9(01)v99 comp-3.
006800         05  filler                  pic x(05).
