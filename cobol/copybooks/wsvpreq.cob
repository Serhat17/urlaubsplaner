000100***************************************************************
000200*                                                              *
000300*  RECORD DEFINITION FOR VACATION PLANNER ABSENCE REQUEST     *
000400*                    MASTER FILE                                *
000500*          Key = Req-Id (unique request number)                *
000600*                                                              *
000700***************************************************************
000800* File size 276 bytes.  Line sequential, fixed layout.
000900*
001000* 05/02/26 rjd - Created.
001100* 10/02/26 rjd - Added Req-Representative, Req-Approval-Reason.
001200* 13/02/26 rjd - Req-Created-At added, was missing from 1st cut.
001300* 09/08/26 rjd - Record widened 174 -> 276 bytes, c/f the widening
001400*                done to the user master the same week - status
001500*                history and a costing/priority block reserved
001600*                for the workflow and HR-costing enhancements on
001700*                next year's list.  Added 88-levels for Req-Status
001800*                and Req-Absence-Type.
001900*
002000 01  VP-Request-Record.
002100     03  Req-Id                 pic 9(07).
002200*        Username of requester - see Usr-Username on user master.
002300     03  Req-Employee-Name       pic x(20).
002400*        1st and last day of absence, both inclusive, ccyymmdd.
002500     03  Req-Start-Date          pic 9(08).
002600     03  Req-End-Date            pic 9(08).
002700*        P=Pending, A=Approved, R=Rejected.
002800     03  Req-Status              pic x(01).
002900         88  Req-Is-Pending           value "P".
003000         88  Req-Is-Approved          value "A".
003100         88  Req-Is-Rejected          value "R".
003200*        V/S/H/B/T - see Vp-Absence-Types below.
003300     03  Req-Absence-Type        pic x(01).
003400         88  Req-Is-Vacation          value "V".
003500         88  Req-Is-Sick              value "S".
003600         88  Req-Is-Home-Office       value "H".
003700         88  Req-Is-Business-Trip     value "B".
003800         88  Req-Is-Training          value "T".
003900     03  Req-Notes               pic x(40).
004000*        Username covering the absence - optional.
004100     03  Req-Representative      pic x(20).
004200*        Manager's reason for approval/rejection - optional.
004300     03  Req-Approval-Reason     pic x(40).
004400*        Username of deciding manager - blank while pending.
004500     03  Req-Approved-By         pic x(20).
004600*        Date request created, ccyymmdd (= batch run date).
004700     03  Req-Created-At          pic 9(08).
004800*        Reserved block - status-change history and a costing/
004900*        priority block, carried on the master but not yet read
005000*        by any VP0nn program.  See change log above.  Grouped
005100*        under one 03 so Vp010 can carry it forward on rewrite
005200*        as a single opaque move (see Vp-Re-Reserved on
005300*        wsvprtb.cob).
005400     03  Req-Reserved.
005500*            Last 3 status changes on this request, oldest
005600*            first - reserved for a planned "show me the
005700*            approval trail" enhancement to the request screen
005800*            (see AUDITLOG for the authoritative trail
005900*            meanwhile).
006000         05  Req-Status-History occurs 3 times indexed by Rsx-Ix.
006100             07  Req-Sh-Status        pic x(01).
006200             07  Req-Sh-Date          pic 9(08).
006300             07  Req-Sh-By            pic x(20).
006400*            Pre-costed value of the absence and a manager-set
006500*            priority flag - reserved for the HR-costing
006600*            interface.
006700         05  Req-Estimated-Cost      pic 9(05)v99 comp-3.
006800         05  Req-Priority            pic 9(02)    comp-3.
006900*            Multi-approver workflow flags - reserved, single
007000*            approver only on this run.
007100         05  Req-Workflow-Flags      pic x(05).
007200         05  filler                  pic x(05).
