000100* RPTFILE - 132 col print file, line sequential, select clause.
000200*
000300* 06/02/26 rjd - Created.
000400*
000500     select   Print-File    assign       "RPTFILE"
000600                             organization line sequential
000700                             status       Vp-Prt-Status.
