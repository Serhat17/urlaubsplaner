000100* REGIONS file - region master, line sequential, select clause.
000200*
000300* 04/02/26 rjd - Created.
000400*
000500     select   Vp-Reg-File   assign       "REGIONS"
000600                             organization line sequential
000700                             status       Vp-Reg-Status.
