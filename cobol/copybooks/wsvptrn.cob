000100***************************************************************
000200*                                                              *
000300* RECORD DEFINITION FOR VACATION PLANNER BATCH TRANSACTION     *
000400*              (Create / Approve / Reject)                      *
000500*                                                              *
000600***************************************************************
000700* File size 230 bytes.  Line sequential, fixed layout.
000800* Processed in arrival order - no key, no sort.
000900*
001000* 05/02/26 rjd - Created.
001100* 09/08/26 rjd - Trn-Notes was one byte short of its full width,
001200*                clipping the last character keyed - widened back
001300*                to x(40).
001400* 09/08/26 rjd - Record widened 165 -> 230 bytes.  Batch-source
001500*                and multi-level-approval blocks reserved for the
001600*                online-entry and delegated-approval enhancements
001700*                on next year's list - this run's VP010 still
001800*                reads only the first 165 bytes' worth of fields.
001900*                Added 88-levels on Trn-Action and Trn-Entry-Method.
002000*
002100 01  VP-Transaction-Record.
002200*        C=Create request, A=Approve, R=Reject.
002300     03  Trn-Action              pic x(01).
002400         88  Trn-Is-Create            value "C".
002500         88  Trn-Is-Approve           value "A".
002600         88  Trn-Is-Reject            value "R".
002700*        Target request - Approve/Reject only, 0000000 on Create.
002800     03  Trn-Request-Id          pic 9(07).
002900*        Fields below this line apply to Create only.
003000     03  Trn-Employee-Name       pic x(20).
003100     03  Trn-Start-Date          pic 9(08).
003200     03  Trn-End-Date            pic 9(08).
003300     03  Trn-Absence-Type        pic x(01).
003400     03  Trn-Notes               pic x(40).
003500     03  Trn-Representative      pic x(20).
003600*        Username performing the action - all three kinds.
003700     03  Trn-Actor               pic x(20).
003800*        Approval/rejection reason - optional.
003900     03  Trn-Reason              pic x(40).
004000*        Reserved block - how the card was keyed and a reserved
004100*        multi-level approval chain, carried on the card but not
004200*        read by VP010 this run.
004300     03  Trn-Batch-Info.
004400         05  Trn-Batch-Id         pic 9(06)  comp.
004500         05  Trn-Source-System    pic x(10).
004600         05  Trn-Entry-Method     pic x(01).
004700             88  Trn-Entry-Is-Batch      value "B".
004800             88  Trn-Entry-Is-Online     value "O".
004900*        Delegated approval chain - 1 level only is processed
005000*        this run, 2nd level reserved for the delegated-approval
005100*        enhancement.
005200     03  Trn-Approval-Chain occurs 2 times indexed by Tac-Ix.
005300         05  Trn-Ac-Level         pic 9(01)  comp.
005400         05  Trn-Ac-Approver      pic x(20).
005500*        Operator-keyed day estimate, reserved - VP010 computes
005600*        its own inclusive day count off the start/end dates.
005700     03  Trn-Est-Days            pic 9(03)   comp-3.
005800     03  filler                  pic x(04).
