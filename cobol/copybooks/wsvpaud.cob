000100***************************************************************
000200*                                                              *
000300*    RECORD DEFINITION FOR VACATION PLANNER AUDIT LOG         *
000400*        Write-only, append, chronological order               *
000500*                                                              *
000600***************************************************************
000700* File size 235 bytes.  Line sequential, fixed layout.
000800*
000900* 06/02/26 rjd - Created.
001000* 09/08/26 rjd - Aud-Details was one byte short of its full width,
001100*                clipping the last character of every detail line -
001200*                widened back to x(80).
001300* 09/08/26 rjd - Record widened 151 -> 235 bytes.  Session/terminal
001400*                and a before/after value-snapshot block reserved
001500*                for the planned online audit viewer - this run's
001600*                VP010/VP020/VP030 write spaces/zero through the
001700*                reserved block, same as the rest of the card shop
001800*                does for a master that has grown ahead of the
001900*                programs that use it.
002000*
002100 01  VP-Audit-Record.
002200*        CREATE-REQUEST, APPROVE-REQUEST, REJECT-REQUEST,
002300*        UPDATE-QUOTA, CREATE-USER, UPDATE-USER, DEACTIVATE-USER,
002400*        DELETE-USER ...
002500     03  Aud-Action               pic x(16).
002600         88  Aud-Is-Create-Request    value "CREATE-REQUEST".
002700         88  Aud-Is-Approve-Request   value "APPROVE-REQUEST".
002800         88  Aud-Is-Reject-Request    value "REJECT-REQUEST".
002900         88  Aud-Is-Update-Quota      value "UPDATE-QUOTA".
003000         88  Aud-Is-Create-User       value "CREATE-USER".
003100         88  Aud-Is-Update-User       value "UPDATE-USER".
003200         88  Aud-Is-Deactivate-User   value "DEACTIVATE-USER".
003300         88  Aud-Is-Delete-User       value "DELETE-USER".
003400     03  Aud-Performed-By         pic x(20).
003500*        Affected username - spaces when not applicable.
003600     03  Aud-Target-User          pic x(20).
003700*        Request id - zero when not applicable.
003800     03  Aud-Request-Id           pic 9(07).
003900     03  Aud-Details              pic x(80).
004000*        Processing date, run date, ccyymmdd.
004100     03  Aud-Timestamp            pic 9(08).
004200*        Reserved block - terminal/session tag and a before/
004300*        after snapshot pair, not yet written by any VP0nn
004400*        program.  See change log above.
004500     03  Aud-Session-Info.
004600         05  Aud-Terminal-Id      pic x(08).
004700         05  Aud-Session-Id       pic 9(06)  comp.
004800*        Before/after field snapshot, 2 slots - reserved for a
004900*        planned "what changed" diff view on the audit viewer.
005000     03  Aud-Prior-Values occurs 2 times indexed by Apv-Ix.
005100         05  Aud-Pv-Field         pic x(12).
005200         05  Aud-Pv-Value         pic x(20).
005300*        Risk/severity rating, reserved for a planned audit-
005400*        analytics extension.
005500     03  Aud-Severity             pic 9(02)   comp-3.
005600     03  filler                  pic x(06).
