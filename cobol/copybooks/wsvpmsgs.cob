000100***************************************************************
000200*                                                              *
000300*       VACATION PLANNER BATCH - MESSAGE LITERALS              *
000400*     Used on the rejection / audit lines of Vp010, and on     *
000500*             the control-total display of all three            *
000600*                                                              *
000700***************************************************************
000800* 08/02/26 rjd - Created.
000900* 12/02/26 rjd - VP006/7 added for the manager region checks.
001000*
001100 01  Vp-Messages.
001200*
001300*    Create-validation rejection texts - Unit 1.
001400*
001500     03  VP001  pic x(40)
001600             value "End date cannot be before start date".
001700     03  VP002  pic x(16)  value "User not found".
001800     03  VP003  pic x(29)  value "Insufficient vacation days".
001900*
002000*    Approve / reject rejection texts - Unit 1.
002100*
002200     03  VP004  pic x(38)
002300             value "Only pending requests can be approved".
002400     03  VP005  pic x(18)  value "Request not found".
002500*
002600*    Manager / region engine - Unit 2.
002700*
002800     03  VP006  pic x(32)
002900             value "Manager has no region assigned".
003000     03  VP007  pic x(27)  value "Access denied for manager".
003100*
003200*    Admin / user maintenance - Unit 3.
003300*
003400     03  VP008  pic x(25)  value "Username already in use".
003500     03  VP009  pic x(17)  value "User not found".
003600     03  VP010M pic x(34)
003700             value "Super Manager may not be removed".
003800     03  VP011  pic x(20)  value "Region not found".
