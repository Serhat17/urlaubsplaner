000100* USERS file - user master, line sequential, select clause.
000200*
000300* 04/02/26 rjd - Created.
000400*
000500     select   Vp-Usr-File   assign       "USERS"
000600                             organization line sequential
000700                             status       Vp-Usr-Status.
