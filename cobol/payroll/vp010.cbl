000100*****************************************************************
000200*                                                                *
000300*               VACATION  REQUEST  PROCESSING                   *
000400*                                                                *
000500*         Applies the day's Create / Approve / Reject           *
000600*            transactions against the absence request           *
000700*                   and employee quota masters                   *
000800*                                                                *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400 program-id.    vp010.
001500 author.        r. j. dunmore.
001600 installation.  mallory regional holdings - data processing.
001700 date-written.  14/03/84.
001800 date-compiled.
001900 security.      company confidential - internal use only.
002000*
002100*    Remarks.          Unit 1 of the suite - reads the
002200*                      USER/REQUEST masters into tables, applies
002300*                      each TRANSACTS record (create, approve or
002400*                      reject an absence request), rewrites both
002500*                      masters and appends the AUDITLOG.
002600*
002700*    Called modules.   None.  Date maths via copy "pdvpdate.cob".
002800*
002900*    Files used :
003000*                      USERS.      Employee/manager master - I/O.
003100*                      REGIONS.    Not referenced by this program.
003200*                      REQUESTS.   Absence request master - I/O.
003300*                      TRANSACTS.  Batch action input - input.
003400*                      AUDITLOG.   Action audit trail - append.
003500*                      RPTFILE.    Batch control totals - output.
003600*
003700*    Error messages used.
003800*                      VP001 - VP005.  See copy "wsvpmsgs.cob".
003900*
004000*****************************************************************
004100* Changes:
004200* 14/03/84 rjd - 1.0.00 Created for the regional offices' move off
004300*                       the paper leave-card system.
004400* 02/11/84 rjd -        Bug - used days not reset when a request
004500*                       straddled the year end.  See log 84-91.
004600* 19/06/87 rjd -        Added REJECT action - previously had to be
004700*                       withdrawn and re-keyed.
004800* 08/01/91 kjv -        Business trip & training types added
004900*                       alongside vacation/sick - now alpha not
005000*                       numeric switch.
005100* 23/09/95 kjv -        Representative (cover) field added to req.
005200* 14/10/98 kjv - Y2K -  Expanded ccyymmdd dates from 2-digit YY;
005300*                       masters reloaded once under a convert.
005400* 09/03/99 kjv - Y2K -  Confirmed leap-year test ok for run date
005500*                       01/01/2000 - no change needed, logged.
005600* 17/07/06 abh -        Home office absence type added.
005700* 11/02/13 abh -        Multi-region restructure - Region added,
005800*                       audit trail split out to its own file.
005900* 25/04/19 abh -        Approval reason / rep now carried
006000*                       through to the audit detail text.
006100* 30/01/24 rjd -        Control totals now also list rejected
006200*                       transactions with their reason on RPTFILE.
006300* 06/02/26 rjd -        Tidy up ahead of the VP020/VP030 reporting
006400*                       suite going live; no logic change.
006500* 09/08/26 rjd -        USERS/REQUESTS masters widened for the
006600*                       reserved contact/history/costing blocks
006700*                       added this week - see wsvpusr.cob and
006800*                       wsvpreq.cob.  Table-load housekeeping now
006900*                       one PERFORM ... THRU range below.
007000*
007100 environment             division.
007200*===============================
007300*
007400 configuration           section.
007500 special-names.
007600     c01                 is  top-of-form.
007700*
007800 input-output            section.
007900 file-control.
008000     copy "selvpusr.cob".
008100     copy "selvpreq.cob".
008200     copy "selvptrn.cob".
008300     copy "selvpaud.cob".
008400     copy "selvprpt.cob".
008500*
008600 data                    division.
008700*===============================
008800*
008900 file section.
009000*
009100     copy "fdvpusr.cob".
009200     copy "fdvpreq.cob".
009300     copy "fdvptrn.cob".
009400     copy "fdvpaud.cob".
009500     copy "fdvprpt.cob".
009600*
009700 working-storage section.
009800*-----------------------
009900 77  prog-name                pic x(17)   value "vp010 (1.0.00)".
010000*
010100     copy "wsvputb.cob".
010200     copy "wsvprtb.cob".
010300     copy "wsvpcons.cob".
010400     copy "wsvpmsgs.cob".
010500     copy "wsvpdate.cob".
010600*
010700 01  Vp-File-Status.
010800     03  Vp-Usr-Status        pic x(02)   value "00".
010900     03  Vp-Req-Status        pic x(02)   value "00".
011000     03  Vp-Trn-Status        pic x(02)   value "00".
011100     03  Vp-Aud-Status        pic x(02)   value "00".
011200     03  Vp-Prt-Status        pic x(02)   value "00".
011300*
011400 01  Vp-Eof-Switches.
011500     03  Vp-Usr-Eof            pic x(01)   value "N".
011600     03  Vp-Req-Eof            pic x(01)   value "N".
011700     03  Vp-Trn-Eof            pic x(01)   value "N".
011800*
011900 01  Vp-Found-Sw               pic x(01)   value "N".
012000     88  Vp-Found               value "Y".
012100*
012200 01  Vp-Run-Date               pic 9(08)   comp.
012300*
012400 01  Vp-Next-Req-Id            pic 9(07)   comp.
012500*
012600*    Set once from the tail of Vp-Request-Table at load time, then
012700*    incremented here as each new request is written - no separate
012800*    ID-number file to maintain.
012900*
013000 01  Vp-Work-Fields.
013100*
013200*    Shared scratch area - cc010/cc020 below are common to create,
013300*    approve and reject, so these fields are set by the caller just
013400*    ahead of the perform, not owned by any one of the three.
013500*
013600     03  Vp-Wk-Search-Name      pic x(20).
013700     03  Vp-Wk-Start-Date       pic 9(08)   comp.
013800     03  Vp-Wk-End-Date         pic 9(08)   comp.
013900     03  Vp-Wk-Remaining        binary-short.
014000     03  Vp-Wk-Absence-Type     pic x(01).
014100     03  Vp-Wk-Type-Name        pic x(13).
014200     03  Vp-Err-Msg             pic x(40)   value spaces.
014300     03  Vp-Wk-Detail           pic x(80).
014400*
014500*  Display-numeric shadows of COMP counters - STRING can only take
014600*  display usage operands, not binary/comp ones.
014700*
014800 01  Vp-Print-Numerics.
014900     03  Vp-Pn-Run-Date          pic 9(08).
015000     03  Vp-Pn-Req-Id             pic 9(07).
015100     03  Vp-Pn-Days                pic zz9.
015200     03  Vp-Pn-Ctr-Read            pic zzzz9.
015300     03  Vp-Pn-Ctr-Created         pic zzzz9.
015400     03  Vp-Pn-Ctr-Approved        pic zzzz9.
015500     03  Vp-Pn-Ctr-Rejected        pic zzzz9.
015600     03  Vp-Pn-Ctr-Errors          pic zzzz9.
015700*
015800*  Broken-down run date for the control-totals heading - separate
015900*  from Vp-Run-Date (comp) so slashes print without an edit bug.
016000*
016100 01  Vp-Hdr-Date-Work.
016200     03  Vp-Hdr-Ccyy              pic 9(04).
016300     03  Vp-Hdr-Mm                pic 9(02).
016400     03  Vp-Hdr-Dd                pic 9(02).
016500 01  Vp-Hdr-Date-9  redefines Vp-Hdr-Date-Work
016600                                   pic 9(08).
016700*
016800 01  Vp-Control-Totals.
016900     03  Vp-Ctl-Read             binary-short unsigned value zero.
017000     03  Vp-Ctl-Created          binary-short unsigned value zero.
017100     03  Vp-Ctl-Approved         binary-short unsigned value zero.
017200     03  Vp-Ctl-Rejected         binary-short unsigned value zero.
017300     03  Vp-Ctl-Errors           binary-short unsigned value zero.
017400*
017500*  Failed-transaction listing - printed on RPTFILE at end of run.
017600*
017700 01  Vp-Error-Table.
017800     03  Vp-Err-Count          binary-short unsigned value zero.
017900     03  Vp-Err-Ix             binary-short unsigned value zero.
018000     03  Vp-Err-Entry   occurs 1 to 500 times
018100                         depending on Vp-Err-Count.
018200         05  Vp-Erre-Action        pic x(01).
018300         05  Vp-Erre-Key            pic 9(07).
018400         05  Vp-Erre-Reason         pic x(40).
018500*
018600 01  Vp-Print-Work.
018700*
018800*    Line/page counters not yet wired in - this run's listing is
018900*    short enough to go out on one page, carried here against the
019000*    day head office asks for a heading on every page.
019100*
019200     03  Vp-Prt-Line-Cnt           pic 9(03)   comp value 99.
019300     03  Vp-Prt-Page-Cnt           pic 9(03)   comp value zero.
019400*
019500 procedure division.
019600*===================
019700*
019800 aa000-Main                  section.
019900*****************************
020000*    Run order - load both masters, work the transaction file,
020100*    rewrite both masters and print the run's control totals.
020200*
020300     perform  aa010-Initialise.
020400     perform  aa020-Load-User-Table thru aa030-Exit.
020500     perform  aa040-Process-Transactions.
020600     perform  aa050-Rewrite-User-Master.
020700     perform  aa060-Rewrite-Request-Master.
020800     perform  aa070-Print-Control-Totals.
020900     perform  aa900-Close-Down.
021000     goback.
021100*
021200 aa000-Exit.
021300     exit     section.
021400*
021500 aa010-Initialise            section.
021600*****************************
021700*    Opens USERS/REQUESTS/TRANSACTS for this run and the print
021800*    file for the control-totals/rejection listing below.
021900*
022000     accept   Vp-Run-Date from date yyyymmdd.
022100     open     input  Vp-Usr-File.
022200     if       Vp-Usr-Status not = "00"
022300              display "VP010 - USERS open failed, status "
022400                       Vp-Usr-Status
022500              goback  returning 1
022600     end-if.
022700     open     input  Vp-Req-File.
022800     if       Vp-Req-Status not = "00"
022900              display "VP010 - REQUESTS open failed, status "
023000                       Vp-Req-Status
023100              goback  returning 2
023200     end-if.
023300     open     input  Vp-Trn-File.
023400     if       Vp-Trn-Status not = "00"
023500              display "VP010 - TRANSACTS open failed, status "
023600                       Vp-Trn-Status
023700              goback  returning 3
023800     end-if.
023900*
024000*    EXTEND first time round fails (05/35) on a brand-new site with
024100*    no AUDITLOG on disk yet - OUTPUT then creates it.
024200*
024300     open     extend Vp-Aud-File.
024400     if       Vp-Aud-Status = "05" or Vp-Aud-Status = "35"
024500              open  output Vp-Aud-File
024600     end-if.
024700     open     output Print-File.
024800*
024900 aa010-Exit.
025000     exit     section.
025100*
025200 aa020-Load-User-Table       section.
025300*****************************
025400*    USERS read complete and held in Vp-User-Table (ascending on
025500*    Usr-Id) for the rest of the run - see zz-level lookups below.
025600*
025700     move     "N" to Vp-Usr-Eof.
025800     perform  aa025-Read-User until Vp-Usr-Eof = "Y".
025900     close    Vp-Usr-File.
026000*
026100 aa020-Exit.
026200     exit     section.
026300*
026400 aa025-Read-User.
026500*    One USERS record in, straight to the table - no editing.
026600     read     Vp-Usr-File
026700              at end move "Y" to Vp-Usr-Eof
026800              not at end perform aa026-Store-User
026900     end-read.
027000*
027100 aa026-Store-User.
027200*    Builds one Vp-Ut-Entry from the master fields above.
027300     add      1 to Vp-Ut-Count.
027400     set      Usr-Ix to Vp-Ut-Count.
027500     move     Usr-Id          to Vp-Ue-Id (Usr-Ix).
027600     move     Usr-Username     to Vp-Ue-Username (Usr-Ix).
027700     move     Usr-Full-Name    to Vp-Ue-Full-Name (Usr-Ix).
027800     move     Usr-Role         to Vp-Ue-Role (Usr-Ix).
027900     move     Usr-Total-Vac-Days  to Vp-Ue-Total (Usr-Ix).
028000     move     Usr-Used-Vac-Days   to Vp-Ue-Used (Usr-Ix).
028100     move     Usr-Active       to Vp-Ue-Active (Usr-Ix).
028200     move     Usr-Region-Id    to Vp-Ue-Region (Usr-Ix).
028300*            Carry the reserved contact/history/rate block
028400*            thru unread, see wsvputb.cob.
028500     move     Usr-Reserved     to Vp-Ue-Reserved (Usr-Ix).
028600*
028700 aa030-Load-Request-Table    section.
028800*****************************
028900*    REQUESTS read complete and held in Vp-Request-Table -
029000*    empty on a brand-new site, so the zero-count case is not
029100*    treated as an error.
029200*
029300     move     "N" to Vp-Req-Eof.
029400     perform  aa035-Read-Request until Vp-Req-Eof = "Y".
029500     close    Vp-Req-File.
029600     if       Vp-Rt-Count > zero
029700              set  Req-Ix to Vp-Rt-Count
029800              compute Vp-Next-Req-Id = Vp-Re-Id (Req-Ix) + 1
029900     else
030000              move 1 to Vp-Next-Req-Id
030100     end-if.
030200*
030300 aa030-Exit.
030400     exit     section.
030500*
030600 aa035-Read-Request.
030700*    One REQUESTS record in, straight to the table.
030800     read     Vp-Req-File
030900              at end move "Y" to Vp-Req-Eof
031000              not at end perform aa036-Store-Request
031100     end-read.
031200*
031300 aa036-Store-Request.
031400*    Builds one Vp-Rt-Entry from the master fields above.
031500     add      1 to Vp-Rt-Count.
031600     set      Req-Ix to Vp-Rt-Count.
031700     move     Req-Id               to Vp-Re-Id (Req-Ix).
031800     move     Req-Employee-Name to Vp-Re-Employee-Name (Req-Ix).
031900     move     Req-Start-Date        to Vp-Re-Start-Date (Req-Ix).
032000     move     Req-End-Date          to Vp-Re-End-Date (Req-Ix).
032100     move     Req-Status            to Vp-Re-Status (Req-Ix).
032200     move     Req-Absence-Type  to Vp-Re-Absence-Type (Req-Ix).
032300     move     Req-Notes             to Vp-Re-Notes (Req-Ix).
032400     move     Req-Representative to Vp-Re-Representative (Req-Ix).
032500     move     Req-Approval-Reason
032600                       to Vp-Re-Approval-Reason (Req-Ix).
032700     move     Req-Approved-By       to Vp-Re-Approved-By (Req-Ix).
032800     move     Req-Created-At        to Vp-Re-Created-At (Req-Ix).
032900*            Carry the reserved status-history/costing block
033000*            thru unread, see wsvprtb.cob.
033100     move     Req-Reserved     to Vp-Re-Reserved (Req-Ix).
033200*
033300 aa040-Process-Transactions  section.
033400*****************************
033500*    Main transaction loop - one TRANSACTS record at a time,
033600*    control totals accumulated as each is applied.
033700*
033800     move     "N" to Vp-Trn-Eof.
033900     perform  aa045-Read-Transaction until Vp-Trn-Eof = "Y".
034000     close    Vp-Trn-File.
034100*
034200 aa040-Exit.
034300     exit     section.
034400*
034500 aa045-Read-Transaction.
034600*    One TRANSACTS record in, dispatched on below.
034700     read     Vp-Trn-File
034800              at end move "Y" to Vp-Trn-Eof
034900              not at end perform bb000-Apply-Transaction
035000     end-read.
035100*
035200 bb000-Apply-Transaction     section.
035300*****************************
035400*    One transaction dispatched by Trn-Action.  A rejection here
035500*    does not stop the run - it is logged and counted, not abended.
035600*
035700     add      1 to Vp-Ctl-Read.
035800     move     spaces to Vp-Err-Msg.
035900*
036000*    C/A/R - see wsvpmsgs.cob header remarks for the full set of
036100*    action codes TRANSACTS is allowed to carry.
036200*
036300     evaluate Trn-Action
036400         when "C"   perform cc000-Create-Request
036500         when "A"   perform dd000-Approve-Request
036600         when "R"   perform ee000-Reject-Request
036700*
036800*    Anything else is an operator/upstream-feed error, not ours -
036900*    logged and counted, the run carries straight on.
037000*
037100         when other move "Unrecognised transaction action code"
037200                           to Vp-Err-Msg
037300                     perform zz100-Log-Error
037400     end-evaluate.
037500*
037600 bb000-Exit.
037700     exit     section.
037800*
037900 cc000-Create-Request        section.
038000*****************************
038100*    VP001-VP003 validated here before a new request goes into
038200*    Vp-Request-Table; rejected transactions never touch the table.
038300*
038400     move     spaces to Vp-Err-Msg.
038500*
038600*    VP001 - end date before start date, nonsense on the face of it.
038700*
038800     if       Trn-End-Date < Trn-Start-Date
038900              move VP001 to Vp-Err-Msg
039000     else
039100*
039200*    VP002 - employee name on the transaction not on the user master.
039300*
039400              move Trn-Employee-Name to Vp-Wk-Search-Name
039500              perform cc010-Find-User-By-Name
039600              if    not Vp-Found
039700                    move VP002 to Vp-Err-Msg
039800              else
039900                    move Trn-Start-Date to Vp-Wk-Start-Date
040000                    move Trn-End-Date   to Vp-Wk-End-Date
040100                    perform cc020-Calc-Days-Requested
040200                    compute Vp-Wk-Remaining =
040300                     Vp-Ue-Total (Usr-Ix) - Vp-Ue-Used (Usr-Ix)
040400*
040500*    VP003 - not enough quota left to cover the days requested.
040600*
040700                    if    Vp-Wk-Remaining < Vp-Dc-Days-Req
040800                          move VP003 to Vp-Err-Msg
040900                    end-if
041000              end-if
041100     end-if.
041200*
041300*    Clean request goes to the table and the created total; a
041400*    rejected one only ever touches the error listing below.
041500*
041600     if       Vp-Err-Msg = spaces
041700              perform cc030-Write-New-Request
041800              add   1 to Vp-Ctl-Created
041900     else
042000              perform zz100-Log-Error
042100     end-if.
042200*
042300 cc000-Exit.
042400     exit     section.
042500*
042600 cc010-Find-User-By-Name.
042700*
042800*    Linear scan - username is not the table's ascending key.
042900*
043000     move     "N" to Vp-Found-Sw.
043100     set      Usr-Ix to 1.
043200     perform  cc011-Scan-User thru cc011-Exit
043300              until Usr-Ix > Vp-Ut-Count or Vp-Found.
043400*
043500 cc011-Scan-User.
043600     if       Vp-Ue-Username (Usr-Ix) not = Vp-Wk-Search-Name
043700              set  Usr-Ix up by 1
043800              go to cc011-Exit.
043900*
044000*    Match found.
044100*
044200     move     "Y" to Vp-Found-Sw.
044300*
044400 cc011-Exit.
044500     exit.
044600*
044700 cc020-Calc-Days-Requested.
044800*
044900*    Shared with dd000 below - caller sets Vp-Wk-Start/End-Date.
045000*
045100     move     Vp-Wk-Start-Date to Vp-Date-9.
045200     perform  ZZ070-Test-Leap-Year.
045300     perform  ZZ075-Date-To-Ordinal.
045400     move     Vp-Dc-This-Ord to Vp-Dc-Start-Ord.
045500     move     Vp-Wk-End-Date to Vp-Date-9.
045600     perform  ZZ070-Test-Leap-Year.
045700     perform  ZZ075-Date-To-Ordinal.
045800     move     Vp-Dc-This-Ord to Vp-Dc-End-Ord.
045900     compute  Vp-Dc-Days-Req =
046000              Vp-Dc-End-Ord - Vp-Dc-Start-Ord + 1.
046100*
046200 cc030-Write-New-Request.
046300*    Fields straight off the transaction, status forced to
046400*    Pending - approval/rejection come later, via separate
046500*    transactions.
046600     add      1 to Vp-Rt-Count.
046700     set      Req-Ix to Vp-Rt-Count.
046800     move     Vp-Next-Req-Id        to Vp-Re-Id (Req-Ix).
046900     move     Trn-Employee-Name to Vp-Re-Employee-Name (Req-Ix).
047000     move     Trn-Start-Date        to Vp-Re-Start-Date (Req-Ix).
047100     move     Trn-End-Date          to Vp-Re-End-Date (Req-Ix).
047200     move     Vp-Status-Pending     to Vp-Re-Status (Req-Ix).
047300     move     Trn-Absence-Type  to Vp-Re-Absence-Type (Req-Ix).
047400     move     Trn-Notes             to Vp-Re-Notes (Req-Ix).
047500     move     Trn-Representative to Vp-Re-Representative (Req-Ix).
047600     move     spaces           to Vp-Re-Approval-Reason (Req-Ix)
047700                                   Vp-Re-Approved-By (Req-Ix).
047800     move     Vp-Run-Date           to Vp-Re-Created-At (Req-Ix).
047900     move     Trn-Absence-Type to Vp-Wk-Absence-Type.
048000     perform  zz300-Absence-Type-Name.
048100     move     Vp-Next-Req-Id to Vp-Pn-Req-Id.
048200     string   "CREATE-REQUEST "       delimited by size
048300              Vp-Wk-Type-Name         delimited by size
048400              " req#"                 delimited by size
048500              Vp-Pn-Req-Id            delimited by size
048600              " for "                 delimited by size
048700              Trn-Employee-Name       delimited by size
048800              into Vp-Wk-Detail
048900     end-string.
049000     move     "CREATE-REQUEST"   to Aud-Action.
049100     move     Trn-Actor          to Aud-Performed-By.
049200     move     Trn-Employee-Name  to Aud-Target-User.
049300     move     Vp-Next-Req-Id     to Aud-Request-Id.
049400     move     Vp-Wk-Detail       to Aud-Details.
049500     move     Vp-Run-Date        to Aud-Timestamp.
049600     write    VP-Audit-Record.
049700     add      1 to Vp-Next-Req-Id.
049800*
049900 dd000-Approve-Request       section.
050000*****************************
050100*    VP004/VP005 validated, quota checked and deducted, the
050200*    request marked Approved and an APPROVE-REQUEST audit entry
050300*    written.
050400*
050500     move     spaces to Vp-Err-Msg.
050600*
050700*    VP005 - the request number on the transaction is not on file.
050800*
050900     perform  dd010-Find-Request-By-Id.
051000     if       not Vp-Found
051100              move VP005 to Vp-Err-Msg
051200     else
051300*
051400*    VP004 - request already actioned, Approve/Reject only valid
051500*    once, against a Pending request.
051600*
051700              if    Vp-Re-Status (Req-Ix) not = Vp-Status-Pending
051800                    move VP004 to Vp-Err-Msg
051900              else
052000                    move Vp-Re-Employee-Name (Req-Ix)
052100                                   to Vp-Wk-Search-Name
052200                    perform cc010-Find-User-By-Name
052300                    if    not Vp-Found
052400                          move VP002 to Vp-Err-Msg
052500                    else
052600                          move Vp-Re-Start-Date (Req-Ix)
052700                                         to Vp-Wk-Start-Date
052800                          move Vp-Re-End-Date (Req-Ix)
052900                                         to Vp-Wk-End-Date
053000                          perform cc020-Calc-Days-Requested
053100                          move Vp-Status-Approved
053200                                         to Vp-Re-Status (Req-Ix)
053300                     move Trn-Actor to Vp-Re-Approved-By (Req-Ix)
053400                          move Trn-Reason
053500                             to Vp-Re-Approval-Reason (Req-Ix)
053600                     add  Vp-Dc-Days-Req to Vp-Ue-Used (Usr-Ix)
053700                          perform zz210-Write-Audit-Approve
053800                          add  1 to Vp-Ctl-Approved
053900                    end-if
054000              end-if
054100     end-if.
054200     if       Vp-Err-Msg not = spaces
054300              perform zz100-Log-Error
054400     end-if.
054500*
054600 dd000-Exit.
054700     exit     section.
054800*
054900 dd010-Find-Request-By-Id.
055000*    SEARCH ALL on the ascending key - Req-Id is the table's
055100*    own key, unlike the username lookup above.
055200     move     "N" to Vp-Found-Sw.
055300     search   all Vp-Rt-Entry
055400              at end
055500                   continue
055600              when  Vp-Re-Id (Req-Ix) = Trn-Request-Id
055700                   move "Y" to Vp-Found-Sw
055800     end-search.
055900*
056000 zz210-Write-Audit-Approve.
056100*    Builds the free-text detail line and writes one
056200*    APPROVE-REQUEST entry to AUDITLOG.
056300     move     Vp-Re-Absence-Type (Req-Ix) to Vp-Wk-Absence-Type.
056400     perform  zz300-Absence-Type-Name.
056500     move     Vp-Dc-Days-Req to Vp-Pn-Days.
056600     string   "Approved "               delimited by size
056700              Vp-Wk-Type-Name            delimited by size
056800              " req#"                    delimited by size
056900              Trn-Request-Id             delimited by size
057000              " for "                    delimited by size
057100              Vp-Re-Employee-Name (Req-Ix)  delimited by size
057200              ", "                       delimited by size
057300              Vp-Pn-Days                 delimited by size
057400              " day(s). "                delimited by size
057500              Trn-Reason                 delimited by size
057600              into Vp-Wk-Detail
057700     end-string.
057800     move     "APPROVE-REQUEST"  to Aud-Action.
057900     move     Trn-Actor          to Aud-Performed-By.
058000     move     Vp-Re-Employee-Name (Req-Ix) to Aud-Target-User.
058100     move     Trn-Request-Id     to Aud-Request-Id.
058200     move     Vp-Wk-Detail       to Aud-Details.
058300     move     Vp-Run-Date        to Aud-Timestamp.
058400     write    VP-Audit-Record.
058500*
058600 ee000-Reject-Request        section.
058700*****************************
058800*    VP005 validated, the request marked Rejected and a
058900*    REJECT-REQUEST audit entry written - quota is untouched.
059000*
059100     move     spaces to Vp-Err-Msg.
059200     perform  dd010-Find-Request-By-Id.
059300     if       not Vp-Found
059400              move VP005 to Vp-Err-Msg
059500     else
059600              if    Vp-Re-Status (Req-Ix) not = Vp-Status-Pending
059700                    move VP004 to Vp-Err-Msg
059800              else
059900                    move Vp-Status-Rejected
060000                                    to Vp-Re-Status (Req-Ix)
060100                    move Trn-Actor  to Vp-Re-Approved-By (Req-Ix)
060200                    move Trn-Reason
060300                               to Vp-Re-Approval-Reason (Req-Ix)
060400                    perform zz220-Write-Audit-Reject
060500                    add   1 to Vp-Ctl-Rejected
060600              end-if
060700     end-if.
060800     if       Vp-Err-Msg not = spaces
060900              perform zz100-Log-Error
061000     end-if.
061100*
061200 ee000-Exit.
061300     exit     section.
061400*
061500 zz220-Write-Audit-Reject.
061600*    Builds the free-text detail line and writes one
061700*    REJECT-REQUEST entry to AUDITLOG.
061800     move     Vp-Re-Absence-Type (Req-Ix) to Vp-Wk-Absence-Type.
061900     perform  zz300-Absence-Type-Name.
062000     string   "Rejected "               delimited by size
062100              Vp-Wk-Type-Name            delimited by size
062200              " req#"                    delimited by size
062300              Trn-Request-Id             delimited by size
062400              " for "                    delimited by size
062500              Vp-Re-Employee-Name (Req-Ix)  delimited by size
062600              ". "                       delimited by size
062700              Trn-Reason                 delimited by size
062800              into Vp-Wk-Detail
062900     end-string.
063000     move     "REJECT-REQUEST"   to Aud-Action.
063100     move     Trn-Actor          to Aud-Performed-By.
063200     move     Vp-Re-Employee-Name (Req-Ix) to Aud-Target-User.
063300     move     Trn-Request-Id     to Aud-Request-Id.
063400     move     Vp-Wk-Detail       to Aud-Details.
063500     move     Vp-Run-Date        to Aud-Timestamp.
063600     write    VP-Audit-Record.
063700*
063800 zz100-Log-Error.
063900*    Holds up to 500 rejected transactions for the listing -
064000*    beyond that the run simply stops logging them individually,
064100*    the control totals still count them all.
064200     add      1 to Vp-Ctl-Errors.
064300     if       Vp-Err-Count < 500
064400              add   1 to Vp-Err-Count
064500         move  Trn-Action     to Vp-Erre-Action (Vp-Err-Count)
064600              move  Trn-Request-Id   to Vp-Erre-Key (Vp-Err-Count)
064700         move  Vp-Err-Msg     to Vp-Erre-Reason (Vp-Err-Count)
064800     end-if.
064900     display  "VP010 - transaction rejected - " Vp-Err-Msg.
065000*
065100 zz300-Absence-Type-Name.
065200*
065300*    Looks up the German display name of Vp-Wk-Absence-Type into
065400*    Vp-Wk-Type-Name.  Caller sets the code before the perform.
065500*
065600*
065700*    German display names, for the audit detail text above -
065800*    AUDITLOG is read by head office clerks, not just by us.
065900*
066000     evaluate Vp-Wk-Absence-Type
066100         when Vp-Type-Vacation       move Vp-Name-Vacation
066200                                      to Vp-Wk-Type-Name
066300         when Vp-Type-Sick           move Vp-Name-Sick
066400                                      to Vp-Wk-Type-Name
066500         when Vp-Type-Home-Office    move Vp-Name-Home-Office
066600                                      to Vp-Wk-Type-Name
066700         when Vp-Type-Business-Trip  move Vp-Name-Business-Trip
066800                                      to Vp-Wk-Type-Name
066900         when Vp-Type-Training       move Vp-Name-Training
067000                                      to Vp-Wk-Type-Name
067100         when other                  move "Unknown"
067200                                      to Vp-Wk-Type-Name
067300     end-evaluate.
067400*
067500 aa050-Rewrite-User-Master   section.
067600*****************************
067700*    USERS rewritten complete from the table - quota changes
067800*    made above are now on the master for the next run.
067900*
068000     open     output Vp-Usr-File.
068100     set      Usr-Ix to 1.
068200     perform  aa055-Write-User until Usr-Ix > Vp-Ut-Count.
068300     close    Vp-Usr-File.
068400*
068500 aa050-Exit.
068600     exit     section.
068700*
068800 aa055-Write-User.
068900*    Moves one table entry back to Usr- fields and writes it.
069000     move     Vp-Ue-Id (Usr-Ix)            to Usr-Id.
069100     move     Vp-Ue-Username (Usr-Ix)       to Usr-Username.
069200     move     Vp-Ue-Full-Name (Usr-Ix)      to Usr-Full-Name.
069300     move     Vp-Ue-Role (Usr-Ix)           to Usr-Role.
069400     move     Vp-Ue-Total (Usr-Ix)          to Usr-Total-Vac-Days.
069500     move     Vp-Ue-Used (Usr-Ix)           to Usr-Used-Vac-Days.
069600     move     Vp-Ue-Active (Usr-Ix)         to Usr-Active.
069700     move     Vp-Ue-Region (Usr-Ix)         to Usr-Region-Id.
069800     move     Vp-Ue-Reserved (Usr-Ix)       to Usr-Reserved.
069900     write    VP-User-Record.
070000     set      Usr-Ix up by 1.
070100*
070200 aa060-Rewrite-Request-Master section.
070300*****************************
070400*    REQUESTS rewritten complete from the table, same pattern
070500*    as the user master above.
070600*
070700     open     output Vp-Req-File.
070800     set      Req-Ix to 1.
070900     perform  aa065-Write-Request until Req-Ix > Vp-Rt-Count.
071000     close    Vp-Req-File.
071100*
071200 aa060-Exit.
071300     exit     section.
071400*
071500 aa065-Write-Request.
071600*    Moves one table entry back to Req- fields and writes it.
071700     move     Vp-Re-Id (Req-Ix)              to Req-Id.
071800     move     Vp-Re-Employee-Name (Req-Ix)  to Req-Employee-Name.
071900     move     Vp-Re-Start-Date (Req-Ix)       to Req-Start-Date.
072000     move     Vp-Re-End-Date (Req-Ix)         to Req-End-Date.
072100     move     Vp-Re-Status (Req-Ix)           to Req-Status.
072200     move     Vp-Re-Absence-Type (Req-Ix)     to Req-Absence-Type.
072300     move     Vp-Re-Notes (Req-Ix)            to Req-Notes.
072400     move     Vp-Re-Representative (Req-Ix) to Req-Representative.
072500     move     Vp-Re-Approval-Reason (Req-Ix)
072600                       to Req-Approval-Reason.
072700     move     Vp-Re-Approved-By (Req-Ix)      to Req-Approved-By.
072800     move     Vp-Re-Created-At (Req-Ix)       to Req-Created-At.
072900     move     Vp-Re-Reserved (Req-Ix)        to Req-Reserved.
073000     write    VP-Request-Record.
073100     set      Req-Ix up by 1.
073200*
073300 aa070-Print-Control-Totals  section.
073400*****************************
073500*    Read/accept/reject counts and the rejected-transaction
073600*    listing, for the operator to check the run before it is
073700*    filed.
073800*
073900     move     Vp-Run-Date to Vp-Hdr-Date-9.
074000     move     spaces to Vp-Ph-Title.
074100     string   "VP010 BATCH CONTROL TOTALS - RUN DATE "
074200                                       delimited by size
074300              Vp-Hdr-Ccyy              delimited by size
074400              "/"                      delimited by size
074500              Vp-Hdr-Mm                delimited by size
074600              "/"                      delimited by size
074700              Vp-Hdr-Dd                delimited by size
074800              into Vp-Ph-Title
074900     end-string.
075000     write    Print-Line after advancing top-of-form.
075100     move     spaces to Print-Line.
075200     write    Print-Line after advancing 2 lines.
075300     move     Vp-Ctl-Read to Vp-Pn-Ctr-Read.
075400     string   "Transactions read ......... "  delimited by size
075500              Vp-Pn-Ctr-Read                  delimited by size
075600              into Print-Line
075700     end-string.
075800     write    Print-Line after advancing 1 line.
075900     move     Vp-Ctl-Created to Vp-Pn-Ctr-Created.
076000     string   "Requests created .......... "  delimited by size
076100              Vp-Pn-Ctr-Created               delimited by size
076200              into Print-Line
076300     end-string.
076400     write    Print-Line after advancing 1 line.
076500*
076600*    Created/approved/rejected do not have to add back to read -
076700*    a rejected transaction is counted in errors too, not here.
076800*
076900     move     Vp-Ctl-Approved to Vp-Pn-Ctr-Approved.
077000     string   "Requests approved ......... "  delimited by size
077100              Vp-Pn-Ctr-Approved              delimited by size
077200              into Print-Line
077300     end-string.
077400     write    Print-Line after advancing 1 line.
077500     move     Vp-Ctl-Rejected to Vp-Pn-Ctr-Rejected.
077600     string   "Requests rejected ......... "  delimited by size
077700              Vp-Pn-Ctr-Rejected              delimited by size
077800              into Print-Line
077900     end-string.
078000     write    Print-Line after advancing 1 line.
078100     move     Vp-Ctl-Errors to Vp-Pn-Ctr-Errors.
078200     string   "Transactions in error ..... "  delimited by size
078300              Vp-Pn-Ctr-Errors                delimited by size
078400              into Print-Line
078500     end-string.
078600     write    Print-Line after advancing 1 line.
078700*
078800*    Skip the listing body entirely on a clean run - no reasons
078900*    to show, no point in a bare heading.
079000*
079100     if       Vp-Err-Count > zero
079200              move spaces to Print-Line
079300              write Print-Line after advancing 2 lines
079400              move "Rejected transactions and reasons -"
079500                                  to Print-Line
079600              write Print-Line after advancing 1 line
079700              move 1 to Vp-Err-Ix
079800              perform aa075-Print-One-Error
079900                      until Vp-Err-Ix > Vp-Err-Count
080000     end-if.
080100     close    Print-File.
080200*
080300 aa070-Exit.
080400     exit     section.
080500*
080600 aa075-Print-One-Error.
080700     move     spaces to Print-Line.
080800     string   Vp-Erre-Action (Vp-Err-Ix)     delimited by size
080900              " req#"                        delimited by size
081000              Vp-Erre-Key (Vp-Err-Ix)         delimited by size
081100              " - "                          delimited by size
081200              Vp-Erre-Reason (Vp-Err-Ix)      delimited by size
081300              into Print-Line
081400     end-string.
081500     write    Print-Line after advancing 1 line.
081600     add      1 to Vp-Err-Ix.
081700*
081800 aa900-Close-Down            section.
081900*****************************
082000*    AUDITLOG is the only file still open at this point - the
082100*    masters were closed as each was rewritten above.
082200*
082300     close    Vp-Aud-File.
082400*
082500 aa900-Exit.
082600     exit     section.
082700*
082800 zz000-Date-Maths            section.
082900*****************************
083000*
083100*    Shared leap-year/ordinal paragraphs - see pdvpdate.cob.
083200*
083300     copy "pdvpdate.cob".
083400*
083500 zz000-Exit.
083600     exit     section.
