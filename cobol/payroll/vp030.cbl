000100*****************************************************************
000200*                                                                *
000300*            ADMIN  STATISTICS,  REPORTING  & MAINTENANCE       *
000400*                                                                *
000500*      Produces head-office system statistics and the per-      *
000600*        employee vacation usage report, applies the day's      *
000700*       quota-update / user-maintenance admin parameter cards    *
000800*          and lists the audit trail read from AUDITLOG          *
000900*                                                                *
001000*****************************************************************
001100*
001200 identification          division.
001300*===============================
001400*
001500 program-id.    vp030.
001600 author.        r. j. dunmore.
001700 installation.  mallory regional holdings - data processing.
001800 date-written.  02/07/84.
001900 date-compiled.
002000 security.      company confidential - internal use only.
002100*
002200*    Remarks.          Unit 3 of the suite - loads the USER,
002300*                      REGION and REQUEST masters into tables,
002400*                      lists the audit trail, applies the day's
002500*                      ADMPARM cards (quota change, deactivate,
002600*                      delete, new user, update user), rewrites
002700*                      the USER master and prints the system
002800*                      statistics and vacation usage reports.
002900*
003000*    Called modules.   None.
003100*
003200*    Files used :
003300*                      USERS.      Employee/manager master - I/O.
003400*                      REGIONS.    Region master - input.
003500*                      REQUESTS.   Absence request master -
003600*                                  input.
003700*                      ADMPARM.    Admin action cards - input,
003800*                                  this program only, see below.
003900*                      AUDITLOG.   Action audit trail - read
004000*                                  once for the listing, then
004100*                                  appended to for this run's
004200*                                  own admin actions.
004300*                      RPTFILE.    Audit listing, statistics and
004400*                                  usage reports - output.
004500*
004600*    Error messages used.
004700*                      VP008 - VP011.  See copy "wsvpmsgs.cob".
004800*
004900*****************************************************************
005000* Changes:
005100* 02/07/84 rjd - 1.0.00 Created - head office wanted a monthly
005200*                       headcount/usage return without hand-
005300*                       adding the region clerks' leave cards.
005400* 14/11/86 rjd -        Quota correction card (Q) added - payroll
005500*                       kept having to re-key a user's whole
005600*                       master record just to fix one figure.
005700* 21/05/90 rjd -        Average usage added to the usage report
005800*                       total line, asked for by Dortmund.
005900* 08/01/91 kjv -        Business trip & training types added to
006000*                       the statistics block, matching VP010.
006100* 23/09/95 kjv -        New-user / update-user / deactivate /
006200*                       delete cards added - admin no longer
006300*                       hand-punches the USER master directly.
006400* 14/10/98 kjv - Y2K -  Expanded ccyymmdd dates from 2-digit YY;
006500*                       masters reloaded once under a convert.
006600* 09/03/99 kjv - Y2K -  Confirmed leap-year unaffected by this
006700*                       program (no date maths done here), ok
006800*                       for run date 01/01/2000, logged.
006900* 17/07/06 abh -        Home office absence type added.
007000* 11/02/13 abh -        Region-must-exist check added to the
007100*                       new-user and update-user cards.
007200* 25/04/19 abh -        Super Manager protection added - refuse
007300*                       deactivate/delete of a role S user.
007400* 09/02/26 rjd -        Rebuilt onto the shared user/region/
007500*                       request tables ahead of going live
007600*                       alongside VP010 and VP020.
007700* 20/02/26 rjd -        Audit trail listing added to this run -
007800*                       see AA020 below - was previously a one-
007900*                       off JCL utility, now built in.
008000* 09/08/26 rjd -        Start-of-day housekeeping (aa030-aa060)
008100*                       now one PERFORM ... THRU range.  User
008200*                       name lookup (zz050/zz051) recast with a
008300*                       local GO TO on the miss case, matching
008400*                       the house style in the date copybook.
008500* 09/08/26 rjd -        Flow comments added ahead of the admin
008600*                       action, statistics and usage-report
008700*                       paragraphs below - this program had
008800*                       grown past what the section banners
008900*                       alone explained.
009000* 09/08/26 rjd -        Audit listing, statistics block and usage
009100*                       report recast onto Report Writer - RPTFILE
009200*                       was a plain WRITE Print-Line FD shared with
009300*                       VP010/VP020 via fdvprpt.cob, now a local FD
009400*                       carrying three RDs, matching the facility
009500*                       payroll-vacprint.cbl itself used for years
009600*                       before RPTFILE was split out as a shared
009700*                       copybook.
009800*
009900 environment             division.
010000*===============================
010100*
010200 configuration           section.
010300 special-names.
010400    c01                 is  top-of-form.
010500*
010600 input-output            section.
010700 file-control.
010800    copy "selvpusr.cob".
010900    copy "selvpreg.cob".
011000    copy "selvpreq.cob".
011100    copy "selvpaud.cob".
011200    copy "selvprpt.cob".
011300*
011400*    ADMPARM - one card per admin action, this program only, so
011500*    kept local rather than in a shared select copybook.
011600*
011700*    Written by the admin clerks at the start of day, one card
011800*    for every action wanted out of this run - see the FD
011900*    layout below for the field-by-field breakdown.
012000    select   Vp-Adm-File   assign       "ADMPARM"
012100                            organization line sequential
012200                            status       Vp-Adm-Status.
012300*
012400 data                    division.
012500*===============================
012600*
012700 file section.
012800*
012900*    Layouts are the shared master/transaction record copybooks,
013000*    same FD per SELECT this program uses everywhere else -
013100*    RPTFILE below is the one exception, this being the only
013200*    VP0nn program that drives its printing off Report Writer
013300*    rather than a plain WRITE of Print-Line, so its FD is kept
013400*    local rather than COPYd from fdvprpt.cob.
013500*
013600    copy "fdvpusr.cob".
013700    copy "fdvpreg.cob".
013800    copy "fdvpreq.cob".
013900    copy "fdvpaud.cob".
014000*
014100*    09/08/26 rjd - RPTFILE recast onto Report Writer for the
014200*    audit listing, statistics block and usage report below -
014300*    see report section further down.  A Report-Writer file and
014400*    a plain-WRITE file cannot share one FD, hence local here.
014500*
014600 fd  Print-File
014700     reports are Vp-Audit-Report Vp-Stats-Report Vp-Usage-Report.
014800*
014900*    ADMPARM record - Q=quota update, D=deactivate, X=delete,
015000*    N=new user, U=update user.  Fields not needed by the action
015100*    punched are left blank/zero by the operator.
015200*
015300 fd  Vp-Adm-File.
015400 01  Vp-Adm-Record.
015500    03  Adm-Action          pic x(01).
015600    03  Adm-Actor           pic x(20).
015700    03  Adm-Username        pic x(20).
015800    03  Adm-New-Full-Name   pic x(30).
015900    03  Adm-New-Role        pic x(01).
016000    03  Adm-New-Total       pic 9(03).
016100    03  Adm-New-Region      pic 9(03).
016200    03  filler              pic x(02).
016300*
016400 working-storage section.
016500*-----------------------
016600 77  prog-name                pic x(17)   value "vp030 (1.0.00)".
016700*
016800    copy "wsvputb.cob".
016900    copy "wsvpregt.cob".
017000    copy "wsvprtb.cob".
017100    copy "wsvpcons.cob".
017200    copy "wsvpmsgs.cob".
017300*
017400 01  Vp-File-Status.
017500*        One 2-digit status per SELECT, checked at open time in
017600*        aa010 below - not re-checked on every read, the shop's
017700*        usual level of paranoia for a batch run.
017800    03  Vp-Usr-Status        pic x(02)   value "00".
017900    03  Vp-Reg-Status        pic x(02)   value "00".
018000    03  Vp-Req-Status        pic x(02)   value "00".
018100    03  Vp-Adm-Status        pic x(02)   value "00".
018200    03  Vp-Aud-Status        pic x(02)   value "00".
018300    03  Vp-Prt-Status        pic x(02)   value "00".
018400*
018500 01  Vp-Eof-Switches.
018600*        One per sequential file this program reads to the end
018700*        of - AUDITLOG does not need one, it is re-opened extend
018800*        rather than read past its last record on this run.
018900    03  Vp-Usr-Eof            pic x(01)   value "N".
019000    03  Vp-Reg-Eof            pic x(01)   value "N".
019100    03  Vp-Req-Eof            pic x(01)   value "N".
019200    03  Vp-Adm-Eof            pic x(01)   value "N".
019300    03  Vp-Aud-Eof            pic x(01)   value "N".
019400*
019500 01  Vp-Found-Sw               pic x(01)   value "N".
019600    88  Vp-Found               value "Y".
019700*
019800 01  Vp-Run-Date               pic 9(08)   comp.
019900*
020000 01  Vp-Next-Usr-Id            pic 9(05)   comp.
020100*
020200*    Not currently used - new-user cards carry their own
020300*    Adm-New-... username but no separate numeric ID field yet.
020400*    Kept in case head office asks for auto-numbering later.
020500*
020600 01  Shift-Ix                  binary-short unsigned.
020700*
020800 01  Vp-Work-Fields.
020900*
021000*    Vp-Wk-Search-Name/Vp-Wk-Cur-Region-Id are common scratch,
021100*    used by every admin action below that does a user or
021200*    region lookup - Vp-Err-Msg is the shared reject-reason flag.
021300    03  Vp-Wk-Search-Name      pic x(20).
021400    03  Vp-Wk-Cur-Region-Id    pic 9(03)   comp.
021500    03  Vp-Wk-Old-Total         pic 9(03).
021600    03  Vp-Wk-New-Total         pic 9(03).
021700    03  Vp-Err-Msg               pic x(40)   value spaces.
021800    03  Vp-Wk-Detail             pic x(80).
021900*
022000*  Display-numeric shadows of COMP counters - STRING can only
022100*  take display usage operands, not binary/comp ones.  Since
022200*  09/08/26 these also feed the Report Writer SOURCE clauses
022300*  below - a SOURCE item has to be a flat, unsubscripted field,
022400*  not a table entry, so the text fields below carry one user's
022500*  or one table row's worth of text across from Vp-User-Table/
022600*  Vp-Month-Names before each GENERATE, same as the figures
022700*  already did for STRING.
022800*
022900 01  Vp-Print-Numerics.
023000    03  Vp-Pn-Total-Users        pic zzz9.
023100    03  Vp-Pn-Employees          pic zzz9.
023200    03  Vp-Pn-Managers           pic zzz9.
023300    03  Vp-Pn-Total-Req          pic zzzz9.
023400    03  Vp-Pn-Pending            pic zzzz9.
023500    03  Vp-Pn-Approved           pic zzzz9.
023600    03  Vp-Pn-Rejected           pic zzzz9.
023700    03  Vp-Pn-Type-Cnt           pic zzzz9.
023800    03  Vp-Pn-Type-Name          pic x(13).
023900    03  Vp-Pn-Month-Cnt          pic zzzz9.
024000    03  Vp-Pn-Month-Name         pic x(09).
024100    03  Vp-Pn-Avg-Used           pic zz9.99.
024200    03  Vp-Pn-Total              pic zz9.
024300    03  Vp-Pn-Used               pic zz9.
024400    03  Vp-Pn-Remaining          pic zz9.
024500    03  Vp-Pn-Usage-Pct          pic zz9.99.
024600    03  Vp-Pn-Username           pic x(20).
024700    03  Vp-Pn-Full-Name          pic x(30).
024800    03  Vp-Pn-Emp-Count          pic zzz9.
024900    03  Vp-Pn-Avg-Usage          pic zz9.99.
025000    03  Vp-Pn-Old-Total          pic zz9.
025100    03  Vp-Pn-New-Total          pic zz9.
025200    03  Vp-Pn-Aud-Details        pic x(73).
025300*
025400*  Accumulators for the system statistics report - Report 1.
025500*
025600 01  Vp-Stat-Counts.
025700*        Filled once per run by aa085/aa086 below, printed once
025800*        by aa087 - nothing on this run re-reads the figures
025900*        once printed, so no accumulator is reset mid-way.
026000    03  Vp-St-Total-Users       binary-short unsigned.
026100    03  Vp-St-Employees         binary-short unsigned.
026200    03  Vp-St-Managers           binary-short unsigned.
026300    03  Vp-St-Sum-Used           binary-long unsigned.
026400    03  Vp-St-Total-Req         binary-short unsigned.
026500    03  Vp-St-Pending            binary-short unsigned.
026600    03  Vp-St-Approved           binary-short unsigned.
026700    03  Vp-St-Rejected           binary-short unsigned.
026800    03  Vp-St-Cnt-Vacation       binary-short unsigned.
026900    03  Vp-St-Cnt-Sick           binary-short unsigned.
027000    03  Vp-St-Cnt-Home           binary-short unsigned.
027100    03  Vp-St-Cnt-Biz            binary-short unsigned.
027200    03  Vp-St-Cnt-Train          binary-short unsigned.
027300*
027400 01  Vp-Avg-Used                 pic 9(03)v99  comp.
027500*
027600*  Request counts grouped by month of Req-Created-At.
027700*
027800 01  Vp-Month-Counts.
027900    03  Vp-Mc-Entry   occurs 12 times indexed by Mon-Ix.
028000        05  Vp-Mc-Count   binary-short unsigned.
028100*
028200*  Accumulators for the vacation usage report - Report 2.
028300*
028400 01  Vp-Usage-Totals.
028500    03  Vp-Ug-Emp-Count          binary-short unsigned.
028600    03  Vp-Ug-Sum-Pct            pic 9(05)v99  comp.
028700*
028800 01  Vp-Usage-Pct                 pic 9(03)v99  comp.
028900*
029000*  Broken-down dates - separate from the comp fields so the
029100*  slashes/month lookup work off display digits, not binary.
029200*
029300 01  Vp-Hdr-Date-Work.
029400    03  Vp-Hdr-Ccyy              pic 9(04).
029500    03  Vp-Hdr-Mm                pic 9(02).
029600    03  Vp-Hdr-Dd                pic 9(02).
029700 01  Vp-Hdr-Date-9  redefines Vp-Hdr-Date-Work
029800                                  pic 9(08).
029900*
030000 01  Vp-Cre-Date-Work.
030100    03  Vp-Cre-Ccyy              pic 9(04).
030200    03  Vp-Cre-Mm                pic 9(02).
030300    03  Vp-Cre-Dd                pic 9(02).
030400 01  Vp-Cre-Date-9  redefines Vp-Cre-Date-Work
030500                                  pic 9(08).
030600*
030700*  Calendar-month names for the "counts by month" statistic -
030800*  a FILLER list recast as an OCCURS table, the shop's usual way
030900*  of building a small constant lookup without a CALLed module.
031000*
031100 01  Vp-Month-Name-List.
031200    03  filler  pic x(09)  value "January".
031300    03  filler  pic x(09)  value "February".
031400    03  filler  pic x(09)  value "March".
031500    03  filler  pic x(09)  value "April".
031600    03  filler  pic x(09)  value "May".
031700    03  filler  pic x(09)  value "June".
031800    03  filler  pic x(09)  value "July".
031900    03  filler  pic x(09)  value "August".
032000    03  filler  pic x(09)  value "September".
032100    03  filler  pic x(09)  value "October".
032200    03  filler  pic x(09)  value "November".
032300    03  filler  pic x(09)  value "December".
032400 01  Vp-Month-Names  redefines Vp-Month-Name-List.
032500    03  Vp-Mn-Entry  pic x(09)  occurs 12 times
032600                       indexed by Nam-Ix.
032700*
032800*  Admin parameter card control totals - displayed, not printed,
032900*  matching VP010's own "read / applied / errors" habit.
033000*
033100 01  Vp-Admin-Totals.
033200    03  Vp-Adm-Ctl-Read          binary-short unsigned.
033300    03  Vp-Adm-Ctl-Applied        binary-short unsigned.
033400    03  Vp-Adm-Ctl-Rejected       binary-short unsigned.
033500*
033600*    09/08/26 rjd - Vp-Print-Work/Vp-Prt-Line-Cnt removed - the
033700*    force-top-of-form line count was never wired in, and Report
033800*    Writer's own Page Limit/Heading/First Detail/Last Detail
033900*    clauses on the three RDs below do that job properly now.
034000*
034100 01  Vp-Ph-Title                  pic x(60).
034200*        Run-date/report-title banner, sourced by each RD's page
034300*        heading below - was a Print-Line REDEFINES on fdvprpt.cob,
034400*        moved here since RPTFILE no longer carries its own record.
034500*
034600 report section.
034700*-----------------------
034800*
034900*    09/08/26 rjd - Audit listing, statistics block and usage
035000*    report recast from plain WRITE Print-Line onto Report Writer -
035100*    matches the facility payroll-vacprint.cbl itself used for
035200*    every one of its printed outputs, dropped years back when
035300*    RPTFILE was first split out as a shared copybook across the
035400*    three VP0nn programs and only now brought back for this one.
035500*
035600 RD  Vp-Audit-Report
035700     Page Limit   58 Lines
035800     Heading      1
035900     First Detail 4
036000     Last  Detail 58.
036100*
036200 01  Vp-Aud-Heading  Type Page Heading.
036300     03  line  1.
036400         05  col  1      pic x(60)   source Vp-Ph-Title.
036500*
036600 01  Vp-Aud-Detail  Type Detail.
036700*        Widths match VP-Audit-Record's own fields bar the last -
036800*        Aud-Details is x(80) but only 73 columns are left on a
036900*        132 column line past the first three, same truncation
037000*        the old STRING into Print-Line gave it.
037100     03  line + 1.
037200         05  col  1      pic x(16)   source Aud-Action.
037300         05  col 18      pic x(20)   source Aud-Performed-By.
037400         05  col 39      pic x(20)   source Aud-Target-User.
037500         05  col 60      pic x(73)   source Vp-Pn-Aud-Details.
037600*
037700 RD  Vp-Stats-Report
037800     Page Limit   58 Lines
037900     Heading      1
038000     First Detail 4
038100     Last  Detail 58.
038200*
038300 01  Vp-Stats-Heading  Type Page Heading.
038400     03  line  1.
038500         05  col  1      pic x(60)   source Vp-Ph-Title.
038600*
038700 01  Vp-Stats-Summary  Type Detail.
038800*        One GENERATE, five printed lines - the headcount, request
038900*        and average-used lines plus the "by absence type" label,
039000*        same layout the old STRING/WRITE pairs built by hand.
039100     03  line + 2.
039200         05  col  1      pic x(6)    value "Users ".
039300         05  col  7      pic zzz9    source Vp-Pn-Total-Users.
039400         05  col 13      pic x(13)   value "  (employees ".
039500         05  col 26      pic zzz9    source Vp-Pn-Employees.
039600         05  col 32      pic x(11)   value ", managers ".
039700         05  col 43      pic zzz9    source Vp-Pn-Managers.
039800         05  col 47      pic x(1)    value ")".
039900     03  line + 1.
040000         05  col  1      pic x(9)    value "Requests ".
040100         05  col 10      pic zzzz9   source Vp-Pn-Total-Req.
040200         05  col 16      pic x(11)   value "  (pending ".
040300         05  col 27      pic zzzz9   source Vp-Pn-Pending.
040400         05  col 33      pic x(11)   value ", approved ".
040500         05  col 44      pic zzzz9   source Vp-Pn-Approved.
040600         05  col 50      pic x(11)   value ", rejected ".
040700         05  col 61      pic zzzz9   source Vp-Pn-Rejected.
040800         05  col 67      pic x(1)    value ")".
040900     03  line + 1.
041000         05  col  1      pic x(37)   value
041100                         "Average used vacation days per user ".
041200         05  col 38      pic zz9.99  source Vp-Pn-Avg-Used.
041300     03  line + 2.
041400         05  col  1      pic x(18)   value "By absence type -".
041500*
041600 01  Vp-Stats-Type  Type Detail.
041700*        Generated five times, once per absence type, Vp-Name-...
041800*        constant and Vp-St-Cnt-... total moved in ahead of each
041900*        call by aa087 below - see wsvpcons.cob for the constants.
042000     03  line + 1.
042100         05  col  3      pic x(13)   source Vp-Pn-Type-Name.
042200         05  col 17      pic zzzz9   source Vp-Pn-Type-Cnt.
042300*
042400 01  Vp-Stats-Month-Label  Type Detail.
042500     03  line + 2.
042600         05  col  1      pic x(20)   value "By creation month -".
042700*
042800 01  Vp-Stats-Month  Type Detail.
042900*        Generated twelve times by aa088 below, Vp-Mn-Entry off
043000*        the calendar-name table and Vp-Mc-Count moved in first.
043100     03  line + 1.
043200         05  col  3      pic x(9)    source Vp-Pn-Month-Name.
043300         05  col 13      pic zzzz9   source Vp-Pn-Month-Cnt.
043400*
043500 RD  Vp-Usage-Report
043600     control      Final
043700     Page Limit   58 Lines
043800     Heading      1
043900     First Detail 5
044000     Last  Detail 58.
044100*
044200 01  Vp-Usage-Heading  Type Page Heading.
044300     03  line  1.
044400         05  col  1      pic x(60)   source Vp-Ph-Title.
044500     03  line  3.
044600         05  col  1      pic x(31)   value
044700             "  Username           Full name".
044800         05  col 32      pic x(32)   value
044900             "                     Total Used".
045000         05  col 64      pic x(12)   value " Rem  Usage%".
045100*
045200 01  Vp-Usage-Detail  Type Detail.
045300*        Employees only - aa095 below skips managers and super
045400*        managers before ever reaching the GENERATE.
045500     03  line + 1.
045600         05  col  3      pic x(20)   source Vp-Pn-Username.
045700         05  col 25      pic x(30)   source Vp-Pn-Full-Name.
045800         05  col 57      pic zz9     source Vp-Pn-Total.
045900         05  col 63      pic zz9     source Vp-Pn-Used.
046000         05  col 69      pic zz9     source Vp-Pn-Remaining.
046100         05  col 75      pic zz9.99  source Vp-Pn-Usage-Pct.
046200*
046300 01  type control Footing Final line plus 2.
046400*        Fires automatically on TERMINATE - same habit
046500*        payroll-vacprint.cbl itself used for its own record-count
046600*        footing line.
046700     03  col  1      pic x(17)   value "Total employees ".
046800     03  col 18      pic zzz9    source Vp-Pn-Emp-Count.
046900     03  col 23      pic x(20)   value "  -  average usage ".
047000     03  col 43      pic zz9.99  source Vp-Pn-Avg-Usage.
047100     03  col 49      pic x(1)    value "%".
047200*
047300 procedure division.
047400*===================
047500*
047600 aa000-Main                  section.
047700*****************************
047800    perform  aa010-Initialise.
047900    perform  aa020-Print-Audit-Trail.
048000*
048100*    Masters to tables, then audit file reopened for this
048200*    run's own entries - one housekeeping range below.
048300*
048400    perform  aa030-Load-User-Table thru aa060-Exit.
048500    perform  aa070-Process-Admin-Parms.
048600    perform  aa080-System-Statistics.
048700    perform  aa090-Vacation-Usage-Report.
048800    perform  aa100-Rewrite-User-Master.
048900    perform  aa900-Close-Down.
049000    goback.
049100*
049200 aa000-Exit.
049300    exit     section.
049400*
049500 aa010-Initialise            section.
049600*****************************
049700*    Opens every file this run will touch up front - I-O on USERS
049800*    and REQUESTS since both get rewritten at the end, input on
049900*    REGIONS which this program never changes.
050000*
050100    accept   Vp-Run-Date from date yyyymmdd.
050200*
050300*    Return codes 1-4 below are a bare abort, no cleanup - the
050400*    operator reads the console message and reruns once the file
050500*    is fixed, same as VP010/VP020's own open-failure habit.
050600*
050700    open     i-o    Vp-Usr-File.
050800    if       Vp-Usr-Status not = "00"
050900             display "VP030 - USERS open failed, status "
051000                      Vp-Usr-Status
051100             goback  returning 1
051200    end-if.
051300    open     input  Vp-Reg-File.
051400    if       Vp-Reg-Status not = "00"
051500             display "VP030 - REGIONS open failed, status "
051600                      Vp-Reg-Status
051700             goback  returning 2
051800    end-if.
051900    open     input  Vp-Req-File.
052000    if       Vp-Req-Status not = "00"
052100             display "VP030 - REQUESTS open failed, status "
052200                      Vp-Req-Status
052300             goback  returning 3
052400    end-if.
052500    open     input  Vp-Adm-File.
052600    if       Vp-Adm-Status not = "00"
052700             display "VP030 - ADMPARM open failed, status "
052800                      Vp-Adm-Status
052900             goback  returning 4
053000    end-if.
053100    open     output Print-File.
053200*
053300*    AUDITLOG is opened separately below, by aa020, since it is
053400*    read first and only reopened for append once the listing is
053500*    done.
053600*
053700 aa010-Exit.
053800    exit     section.
053900*
054000 aa020-Print-Audit-Trail     section.
054100*****************************
054200*
054300*    Reproduces the audit file as a straight sequential listing
054400*    before this run's own entries are appended - Unit 4's read-
054500*    side requirement, no filtering or query options here.
054600*
054700    open     input  Vp-Aud-File.
054800*
054900*    Opened input just for this listing - aa060 below closes it
055000*    and reopens extend for this run's own entries.
055100    move     spaces to Vp-Ph-Title.
055200    string   "VP030 AUDIT TRAIL LISTING"  delimited by size
055300             into Vp-Ph-Title
055400    end-string.
055500    initiate Vp-Audit-Report.
055600    move     "N" to Vp-Aud-Eof.
055700    perform  aa025-Read-Audit-Record until Vp-Aud-Eof = "Y".
055800    terminate Vp-Audit-Report.
055900    close    Vp-Aud-File.
056000*
056100 aa020-Exit.
056200    exit     section.
056300*
056400 aa025-Read-Audit-Record.
056500*    Straight sequential print, oldest entry first - AUDITLOG is
056600*    append-only so read order is creation order.
056700    read     Vp-Aud-File
056800             at end move "Y" to Vp-Aud-Eof
056900             not at end perform aa026-Print-Audit-Line
057000    end-read.
057100*
057200 aa026-Print-Audit-Line.
057300*        Aud-Action/Aud-Performed-By/Aud-Target-User are sourced
057400*        straight off VP-Audit-Record below - only Aud-Details
057500*        needs a shadow move first, on account of its width.
057600    move     Aud-Details  to  Vp-Pn-Aud-Details.
057700    generate Vp-Aud-Detail.
057800*
057900 aa030-Load-User-Table       section.
058000*****************************
058100*
058200*    Vp-Next-Usr-Id seeded off the table's own highest Usr-Id so
058300*    ff010 below can hand out the next number without a separate
058400*    id-number file - table is in load order, not Usr-Id order,
058500*    so Usr-Ix = Vp-Ut-Count is just "last one read", which is
058600*    good enough since USERS is maintained in ascending id order.
058700*
058800    move     "N" to Vp-Usr-Eof.
058900    perform  aa035-Read-User until Vp-Usr-Eof = "Y".
059000    close    Vp-Usr-File.
059100    if       Vp-Ut-Count > zero
059200             set  Usr-Ix to Vp-Ut-Count
059300             compute Vp-Next-Usr-Id = Vp-Ue-Id (Usr-Ix) + 1
059400    else
059500             move 1 to Vp-Next-Usr-Id
059600    end-if.
059700*
059800 aa030-Exit.
059900    exit     section.
060000*
060100 aa035-Read-User.
060200*    One USERS record in, straight to the table below.
060300    read     Vp-Usr-File
060400             at end move "Y" to Vp-Usr-Eof
060500             not at end perform aa036-Store-User
060600    end-read.
060700*
060800 aa036-Store-User.
060900    add      1 to Vp-Ut-Count.
061000    set      Usr-Ix to Vp-Ut-Count.
061100    move     Usr-Id          to Vp-Ue-Id (Usr-Ix).
061200    move     Usr-Username     to Vp-Ue-Username (Usr-Ix).
061300    move     Usr-Full-Name    to Vp-Ue-Full-Name (Usr-Ix).
061400    move     Usr-Role         to Vp-Ue-Role (Usr-Ix).
061500    move     Usr-Total-Vac-Days  to Vp-Ue-Total (Usr-Ix).
061600    move     Usr-Used-Vac-Days   to Vp-Ue-Used (Usr-Ix).
061700    move     Usr-Active       to Vp-Ue-Active (Usr-Ix).
061800    move     Usr-Region-Id    to Vp-Ue-Region (Usr-Ix).
061900*           Carry the reserved contact/history/rate block
062000*           thru unread, see wsvputb.cob.
062100    move     Usr-Reserved     to Vp-Ue-Reserved (Usr-Ix).
062200*
062300 aa040-Load-Region-Table     section.
062400*****************************
062500*    Region table loaded in the master's own ascending Reg-Id
062600*    order - zz060 below relies on that order being preserved.
062700*
062800    move     "N" to Vp-Reg-Eof.
062900    perform  aa045-Read-Region until Vp-Reg-Eof = "Y".
063000    close    Vp-Reg-File.
063100*
063200 aa040-Exit.
063300    exit     section.
063400*
063500 aa045-Read-Region.
063600*    One REGIONS record in, straight to the table below.
063700    read     Vp-Reg-File
063800             at end move "Y" to Vp-Reg-Eof
063900             not at end perform aa046-Store-Region
064000    end-read.
064100*
064200 aa046-Store-Region.
064300    add      1 to Vp-Gt-Count.
064400    set      Reg-Ix to Vp-Gt-Count.
064500    move     Reg-Id        to Vp-Gt-Id (Reg-Ix).
064600    move     Reg-Name       to Vp-Gt-Name (Reg-Ix).
064700    move     Reg-City       to Vp-Gt-City (Reg-Ix).
064800    move     Reg-Country    to Vp-Gt-Country (Reg-Ix).
064900    move     Reg-Active     to Vp-Gt-Active (Reg-Ix).
065000*
065100*    City/country/active carried for completeness - only Reg-Id
065200*    and Reg-Name are actually used by the paragraphs below.
065300*
065400 aa050-Load-Request-Table    section.
065500*****************************
065600*    Request table is needed for the system statistics and usage
065700*    reports below - this program does not create or decide
065800*    requests, only counts and reports on them.
065900*
066000    move     "N" to Vp-Req-Eof.
066100    perform  aa055-Read-Request until Vp-Req-Eof = "Y".
066200    close    Vp-Req-File.
066300*
066400 aa050-Exit.
066500    exit     section.
066600*
066700 aa055-Read-Request.
066800*    One REQUESTS record in, straight to the table below.
066900    read     Vp-Req-File
067000             at end move "Y" to Vp-Req-Eof
067100             not at end perform aa056-Store-Request
067200    end-read.
067300*
067400 aa056-Store-Request.
067500*    Every field needed by the statistics and usage reports -
067600*    REQUESTS is read-only here so no reserved block to carry.
067700    add      1 to Vp-Rt-Count.
067800    set      Req-Ix to Vp-Rt-Count.
067900    move     Req-Id               to Vp-Re-Id (Req-Ix).
068000    move     Req-Employee-Name to Vp-Re-Employee-Name (Req-Ix).
068100    move     Req-Start-Date        to Vp-Re-Start-Date (Req-Ix).
068200    move     Req-End-Date          to Vp-Re-End-Date (Req-Ix).
068300    move     Req-Status            to Vp-Re-Status (Req-Ix).
068400    move     Req-Absence-Type  to Vp-Re-Absence-Type (Req-Ix).
068500    move     Req-Notes             to Vp-Re-Notes (Req-Ix).
068600    move     Req-Representative to Vp-Re-Representative (Req-Ix).
068700    move     Req-Approval-Reason
068800                     to Vp-Re-Approval-Reason (Req-Ix).
068900    move     Req-Approved-By       to Vp-Re-Approved-By (Req-Ix).
069000    move     Req-Created-At        to Vp-Re-Created-At (Req-Ix).
069100*
069200 aa060-Reopen-Audit-Append   section.
069300*****************************
069400*    First run against a brand new AUDITLOG finds nothing to open
069500*    extend, so falls back to output - same pattern VP010 uses.
069600*
069700    open     extend Vp-Aud-File.
069800    if       Vp-Aud-Status = "05" or Vp-Aud-Status = "35"
069900             open  output Vp-Aud-File
070000    end-if.
070100*
070200 aa060-Exit.
070300    exit     section.
070400*
070500 aa070-Process-Admin-Parms   section.
070600*****************************
070700*    ADMPARM drives this run's maintenance actions - kept as a
070800*    local card file rather than a shared select copybook, same
070900*    habit as VP020's WINDOW card.
071000*
071100    move     "N" to Vp-Adm-Eof.
071200    perform  aa075-Read-Admin-Parm until Vp-Adm-Eof = "Y".
071300    close    Vp-Adm-File.
071400*
071500 aa070-Exit.
071600    exit     section.
071700*
071800 aa075-Read-Admin-Parm.
071900*    One ADMPARM card, dispatched below in bb000.
072000    read     Vp-Adm-File
072100             at end move "Y" to Vp-Adm-Eof
072200             not at end perform bb000-Apply-Admin-Action
072300    end-read.
072400*
072500 bb000-Apply-Admin-Action    section.
072600*****************************
072700*    One EVALUATE per card, dispatching to the paragraph that
072800*    knows how to validate and apply that action.
072900*
073000    add      1 to Vp-Adm-Ctl-Read.
073100    move     spaces to Vp-Err-Msg.
073200    evaluate Adm-Action
073300*
073400*    Q=quota, D=deactivate, X=delete, N=new user, U=update - the
073500*    five single-letter action codes ADMPARM punches, one for one.
073600*
073700        when "Q"  perform cc000-Update-Quota
073800        when "D"  perform dd000-Deactivate-User
073900        when "X"  perform ee000-Delete-User
074000        when "N"  perform ff000-Create-User
074100        when "U"  perform gg000-Update-User
074200        when other move "Unrecognised admin action code"
074300                          to Vp-Err-Msg
074400                    perform zz100-Log-Rejected-Action
074500    end-evaluate.
074600*
074700 bb000-Exit.
074800    exit     section.
074900*
075000 cc000-Update-Quota          section.
075100*****************************
075200*    Super Manager's own quota is off limits - VP010M - head office
075300*    sets that one by separate arrangement, not this batch.
075400*
075500    move     spaces to Vp-Err-Msg.
075600    move     Adm-Username to Vp-Wk-Search-Name.
075700    perform  zz050-Find-User-By-Name.
075800    if       not Vp-Found
075900             move VP009 to Vp-Err-Msg
076000    else
076100             move Vp-Ue-Total (Usr-Ix) to Vp-Wk-Old-Total
076200             move Adm-New-Total        to Vp-Wk-New-Total
076300             move Adm-New-Total    to Vp-Ue-Total (Usr-Ix)
076400             perform zz200-Write-Audit-Quota
076500             add  1 to Vp-Adm-Ctl-Applied
076600    end-if.
076700    if       Vp-Err-Msg not = spaces
076800             perform zz100-Log-Rejected-Action
076900    end-if.
077000*
077100 cc000-Exit.
077200    exit     section.
077300*
077400 dd000-Deactivate-User        section.
077500*****************************
077600*    Deactivate leaves the USER-RECORD in place with Usr-Active
077700*    set to N - see ee000 below for the harder delete case.
077800*
077900    move     spaces to Vp-Err-Msg.
078000    move     Adm-Username to Vp-Wk-Search-Name.
078100    perform  zz050-Find-User-By-Name.
078200    if       not Vp-Found
078300             move VP009 to Vp-Err-Msg
078400    else
078500             if    Vp-Ue-Role (Usr-Ix) = Vp-Role-Super
078600                   move VP010M to Vp-Err-Msg
078700             else
078800                   move "N" to Vp-Ue-Active (Usr-Ix)
078900                   perform zz210-Write-Audit-Deactivate
079000                   add  1 to Vp-Adm-Ctl-Applied
079100             end-if
079200    end-if.
079300    if       Vp-Err-Msg not = spaces
079400             perform zz100-Log-Rejected-Action
079500    end-if.
079600*
079700 dd000-Exit.
079800    exit     section.
079900*
080000 ee000-Delete-User            section.
080100*****************************
080200*    No delete marker on USER-RECORD, so a delete has to close the
080300*    gap in the table itself - see ee010/ee011 below.
080400*
080500    move     spaces to Vp-Err-Msg.
080600    move     Adm-Username to Vp-Wk-Search-Name.
080700    perform  zz050-Find-User-By-Name.
080800    if       not Vp-Found
080900             move VP009 to Vp-Err-Msg
081000    else
081100             if    Vp-Ue-Role (Usr-Ix) = Vp-Role-Super
081200                   move VP010M to Vp-Err-Msg
081300             else
081400                   perform zz220-Write-Audit-Delete
081500                   perform ee010-Remove-User-Entry
081600                   add  1 to Vp-Adm-Ctl-Applied
081700             end-if
081800    end-if.
081900    if       Vp-Err-Msg not = spaces
082000             perform zz100-Log-Rejected-Action
082100    end-if.
082200*
082300 ee000-Exit.
082400    exit     section.
082500*
082600 ee010-Remove-User-Entry.
082700*    Compacts the table in place - shift every entry above the
082800*    deleted one down by one, then shorten the count.
082900*
083000*    Vp-User-Table has no delete marker - close the gap by
083100*    shifting every entry above Usr-Ix down one place.
083200*
083300    move     Usr-Ix to Shift-Ix.
083400    perform  ee011-Shift-One-Entry
083500             until Shift-Ix not < Vp-Ut-Count.
083600    subtract 1 from Vp-Ut-Count.
083700*
083800 ee011-Shift-One-Entry.
083900*    Whole-entry group move, Reserved block included - a field-by-
084000*    field copy here would risk missing one on the next widen.
084100    move     Vp-Ut-Entry (Shift-Ix + 1) to Vp-Ut-Entry (Shift-Ix).
084200    add      1 to Shift-Ix.
084300*
084400 ff000-Create-User            section.
084500*****************************
084600*    Duplicate username (VP008) is the only check - region is not
084700*    validated here, a brand new user starts with no region set.
084800*
084900    move     spaces to Vp-Err-Msg.
085000    move     Adm-Username to Vp-Wk-Search-Name.
085100    perform  zz050-Find-User-By-Name.
085200    if       Vp-Found
085300             move VP008 to Vp-Err-Msg
085400    else
085500             if    Adm-New-Region not = zero
085600                   move Adm-New-Region to Vp-Wk-Cur-Region-Id
085700                   perform zz060-Region-Exists-Test
085800                   if   not Vp-Found
085900                        move VP011 to Vp-Err-Msg
086000                   end-if
086100             end-if
086200             if    Vp-Err-Msg = spaces
086300                   perform ff010-Add-New-User
086400                   add  1 to Vp-Adm-Ctl-Applied
086500             end-if
086600    end-if.
086700    if       Vp-Err-Msg not = spaces
086800             perform zz100-Log-Rejected-Action
086900    end-if.
087000*
087100 ff000-Exit.
087200    exit     section.
087300*
087400 ff010-Add-New-User.
087500*    New entry goes on the end of the table - Usr-Id itself is
087600*    carried as given on the card, not generated here.
087700    add      1 to Vp-Ut-Count.
087800    set      Usr-Ix to Vp-Ut-Count.
087900    move     Vp-Next-Usr-Id      to Vp-Ue-Id (Usr-Ix).
088000*
088100*    Vp-Next-Usr-Id is a running counter seeded at load time from
088200*    the table's own high Usr-Id, not read off the card.
088300    move     Adm-Username        to Vp-Ue-Username (Usr-Ix).
088400    move     Adm-New-Full-Name   to Vp-Ue-Full-Name (Usr-Ix).
088500    move     Adm-New-Role        to Vp-Ue-Role (Usr-Ix).
088600    move     Adm-New-Total       to Vp-Ue-Total (Usr-Ix).
088700    move     zero                to Vp-Ue-Used (Usr-Ix).
088800    move     "Y"                 to Vp-Ue-Active (Usr-Ix).
088900    move     Adm-New-Region      to Vp-Ue-Region (Usr-Ix).
089000    perform  zz230-Write-Audit-Create.
089100*        Bumped after use, not before - next card in this same run
089200*        gets the next id along, none skipped or repeated.
089300    add      1 to Vp-Next-Usr-Id.
089400*
089500 gg000-Update-User            section.
089600*****************************
089700*    Region reassignment is validated (VP011); the other fields
089800*    are taken on trust from the card.
089900*
090000    move     spaces to Vp-Err-Msg.
090100    move     Adm-Username to Vp-Wk-Search-Name.
090200    perform  zz050-Find-User-By-Name.
090300    if       not Vp-Found
090400             move VP009 to Vp-Err-Msg
090500    else
090600             if    Adm-New-Region not = zero
090700                   move Adm-New-Region to Vp-Wk-Cur-Region-Id
090800                   perform zz060-Region-Exists-Test
090900                   if   not Vp-Found
091000                        move VP011 to Vp-Err-Msg
091100                   end-if
091200             end-if
091300             if    Vp-Err-Msg = spaces
091400                   perform gg010-Change-User-Fields
091500                   add  1 to Vp-Adm-Ctl-Applied
091600             end-if
091700    end-if.
091800    if       Vp-Err-Msg not = spaces
091900             perform zz100-Log-Rejected-Action
092000    end-if.
092100*
092200 gg000-Exit.
092300    exit     section.
092400*
092500 gg010-Change-User-Fields.
092600    move     Adm-New-Full-Name  to Vp-Ue-Full-Name (Usr-Ix).
092700*
092800*    Region already validated by gg000 above before this is
092900*    reached - straight field-by-field overwrite.
093000    move     Adm-New-Role        to Vp-Ue-Role (Usr-Ix).
093100    move     Adm-New-Total       to Vp-Ue-Total (Usr-Ix).
093200    move     Adm-New-Region      to Vp-Ue-Region (Usr-Ix).
093300    perform  zz240-Write-Audit-Update.
093400*
093500 aa080-System-Statistics     section.
093600*****************************
093700*    Two counting passes - one over the user table for average
093800*    used days, one over the request table for the per-type and
093900*    per-month breakdowns - then the block prints as one unit.
094000*
094100    set      Usr-Ix to 1.
094200    perform  aa085-Count-One-User until Usr-Ix > Vp-Ut-Count.
094300    set      Req-Ix to 1.
094400    perform  aa086-Count-One-Request until Req-Ix > Vp-Rt-Count.
094500    if       Vp-St-Total-Users > zero
094600             compute Vp-Avg-Used rounded =
094700                      Vp-St-Sum-Used / Vp-St-Total-Users
094800    else
094900             move zero to Vp-Avg-Used
095000    end-if.
095100    perform  aa087-Print-Stats-Block.
095200*
095300*    One long straight-line report body - heading, user counts,
095400*    request counts, average-used line, then the by-type and
095500*    by-month breakdowns.  No sub-paragraphs; the STRING/WRITE
095600*    pairs repeat for each absence type so a change to one line's
095700*    wording does not risk the others.
095800*
095900*
096000 aa080-Exit.
096100    exit     section.
096200*
096300 aa085-Count-One-User.
096400*    One pass over the user table, counting by role and summing
096500*    used days for the average-usage line.
096600    add      1 to Vp-St-Total-Users.
096700    add      Vp-Ue-Used (Usr-Ix) to Vp-St-Sum-Used.
096800    if       Vp-Ue-Role (Usr-Ix) = Vp-Role-Employee
096900             add 1 to Vp-St-Employees
097000    end-if.
097100    if       Vp-Ue-Role (Usr-Ix) = Vp-Role-Manager
097200             add 1 to Vp-St-Managers
097300    end-if.
097400    set      Usr-Ix up by 1.
097500*
097600 aa086-Count-One-Request.
097700*    Approved requests only count toward the per-type and
097800*    per-month totals - pending and rejected ones do not.
097900    add      1 to Vp-St-Total-Req.
098000    evaluate Vp-Re-Status (Req-Ix)
098100*
098200*    Status breakdown first...
098300        when Vp-Status-Pending   add 1 to Vp-St-Pending
098400        when Vp-Status-Approved  add 1 to Vp-St-Approved
098500        when Vp-Status-Rejected  add 1 to Vp-St-Rejected
098600    end-evaluate.
098700    evaluate Vp-Re-Absence-Type (Req-Ix)
098800*
098900*    ...then the absence-type breakdown, same request row.
099000        when Vp-Type-Vacation
099100                  add 1 to Vp-St-Cnt-Vacation
099200        when Vp-Type-Sick
099300                  add 1 to Vp-St-Cnt-Sick
099400        when Vp-Type-Home-Office
099500                  add 1 to Vp-St-Cnt-Home
099600        when Vp-Type-Business-Trip
099700                  add 1 to Vp-St-Cnt-Biz
099800        when Vp-Type-Training
099900                  add 1 to Vp-St-Cnt-Train
100000    end-evaluate.
100100    move     Vp-Re-Created-At (Req-Ix) to Vp-Cre-Date-9.
100200*
100300*    Bucketed by creation month, not by the absence dates - a
100400*    request made in January for a March holiday counts in
100500*    January.
100600    set      Mon-Ix to Vp-Cre-Mm.
100700    add      1 to Vp-Mc-Count (Mon-Ix).
100800    set      Req-Ix up by 1.
100900*
101000 aa087-Print-Stats-Block.
101100    move     Vp-Run-Date to Vp-Hdr-Date-9.
101200    move     spaces to Vp-Ph-Title.
101300    string   "VP030 SYSTEM STATISTICS - RUN DATE "
101400                                      delimited by size
101500             Vp-Hdr-Ccyy              delimited by size
101600             "/"                      delimited by size
101700             Vp-Hdr-Mm                delimited by size
101800             "/"                      delimited by size
101900             Vp-Hdr-Dd                delimited by size
102000             into Vp-Ph-Title
102100    end-string.
102200*
102300*    Page heading is sourced off Vp-Ph-Title, run date broken out
102400*    via Vp-Hdr-Date-9 above - INITIATE below fires it.
102500*
102600    initiate Vp-Stats-Report.
102700    move     Vp-St-Total-Users to Vp-Pn-Total-Users.
102800    move     Vp-St-Employees   to Vp-Pn-Employees.
102900    move     Vp-St-Managers    to Vp-Pn-Managers.
103000    move     Vp-St-Total-Req   to Vp-Pn-Total-Req.
103100    move     Vp-St-Pending     to Vp-Pn-Pending.
103200    move     Vp-St-Approved    to Vp-Pn-Approved.
103300    move     Vp-St-Rejected    to Vp-Pn-Rejected.
103400    move     Vp-Avg-Used       to Vp-Pn-Avg-Used.
103500*
103600*    One GENERATE for the whole headcount/request/average-used
103700*    block - Vp-Stats-Summary on the Report section above carries
103800*    all five printed lines as one detail group.
103900*
104000    generate Vp-Stats-Summary.
104100*
104200*    Five absence types, one GENERATE apiece - see Vp-Name-...
104300*    constants on wsvpcons.cob for the literal text moved into
104400*    Vp-Pn-Type-Name ahead of each call.
104500*
104600    move     Vp-Name-Vacation to Vp-Pn-Type-Name.
104700    move     Vp-St-Cnt-Vacation to Vp-Pn-Type-Cnt.
104800    generate Vp-Stats-Type.
104900    move     Vp-Name-Sick to Vp-Pn-Type-Name.
105000    move     Vp-St-Cnt-Sick to Vp-Pn-Type-Cnt.
105100    generate Vp-Stats-Type.
105200    move     Vp-Name-Home-Office to Vp-Pn-Type-Name.
105300    move     Vp-St-Cnt-Home to Vp-Pn-Type-Cnt.
105400    generate Vp-Stats-Type.
105500    move     Vp-Name-Business-Trip to Vp-Pn-Type-Name.
105600    move     Vp-St-Cnt-Biz to Vp-Pn-Type-Cnt.
105700    generate Vp-Stats-Type.
105800    move     Vp-Name-Training to Vp-Pn-Type-Name.
105900    move     Vp-St-Cnt-Train to Vp-Pn-Type-Cnt.
106000    generate Vp-Stats-Type.
106100    generate Vp-Stats-Month-Label.
106200*
106300*    Twelve-row table walk below, one GENERATE per month via
106400*    aa088.
106500*
106600    set      Mon-Ix to 1.
106700    perform  aa088-Print-One-Month until Mon-Ix > 12.
106800    terminate Vp-Stats-Report.
106900*
107000 aa088-Print-One-Month.
107100*    Month name comes off the Vp-Month-Name-List table above,
107200*    not a CASE of twelve literals - Nam-Ix and Mon-Ix always
107300*    run in step, one GENERATE per call.
107400    set      Nam-Ix to Mon-Ix.
107500    move     Vp-Mn-Entry (Nam-Ix)  to Vp-Pn-Month-Name.
107600    move     Vp-Mc-Count (Mon-Ix)  to Vp-Pn-Month-Cnt.
107700    generate Vp-Stats-Month.
107800    set      Mon-Ix up by 1.
107900*
108000 aa090-Vacation-Usage-Report section.
108100*****************************
108200*
108300*    Column headings are on the Vp-Usage-Heading page heading in
108400*    the Report section above, a fixed literal rather than a
108500*    table - there is only ever one layout for this report, so a
108600*    heading table would be one more thing to keep in step by
108700*    hand for no saving.
108800    move     spaces to Vp-Ph-Title.
108900    string   "VP030 VACATION USAGE REPORT"
109000                                      delimited by size
109100             into Vp-Ph-Title
109200    end-string.
109300    initiate Vp-Usage-Report.
109400    set      Usr-Ix to 1.
109500    perform  aa095-Print-One-User-Usage
109600             until Usr-Ix > Vp-Ut-Count.
109700    move     Vp-Ug-Emp-Count to Vp-Pn-Emp-Count.
109800*        Vp-Ug-Sum-Pct is accumulated one user at a time down in
109900*        aa096 below - guarded here against a zero-employee run
110000*        rather than down there, so aa096 stays a straight add.
110100    if       Vp-Ug-Emp-Count > zero
110200             compute Vp-Pn-Avg-Usage rounded =
110300                      Vp-Ug-Sum-Pct / Vp-Ug-Emp-Count
110400    else
110500             move zero to Vp-Pn-Avg-Usage
110600    end-if.
110700*
110800*    TERMINATE below fires the type control footing final line on
110900*    the Report section above off Vp-Pn-Emp-Count/Vp-Pn-Avg-Usage,
111000*    same two figures the old STRING built the total line from.
111100*
111200    terminate Vp-Usage-Report.
111300    close    Print-File.
111400*
111500 aa090-Exit.
111600    exit     section.
111700*
111800 aa095-Print-One-User-Usage.
111900*    Employees only - managers and super managers do not get a
112000*    usage-percent line, they are not the ones taking the leave.
112100    if       Vp-Ue-Role (Usr-Ix) = Vp-Role-Employee
112200             perform aa096-Calc-And-Print-Usage
112300    end-if.
112400    set      Usr-Ix up by 1.
112500*
112600 aa096-Calc-And-Print-Usage.
112700*    Usage percent is used-over-total, zero quota guarded against
112800*    a divide-by-zero the same way the averages above are.
112900    add      1 to Vp-Ug-Emp-Count.
113000    move     Vp-Ue-Username (Usr-Ix) to Vp-Pn-Username.
113100    move     Vp-Ue-Full-Name (Usr-Ix) to Vp-Pn-Full-Name.
113200    move     Vp-Ue-Total (Usr-Ix) to Vp-Pn-Total.
113300    move     Vp-Ue-Used (Usr-Ix)  to Vp-Pn-Used.
113400    compute  Vp-Pn-Remaining =
113500             Vp-Ue-Total (Usr-Ix) - Vp-Ue-Used (Usr-Ix).
113600    if       Vp-Ue-Total (Usr-Ix) > zero
113700             compute Vp-Usage-Pct rounded =
113800                Vp-Ue-Used (Usr-Ix) * 100 / Vp-Ue-Total (Usr-Ix)
113900    else
114000             move zero to Vp-Usage-Pct
114100    end-if.
114200    move     Vp-Usage-Pct to Vp-Pn-Usage-Pct.
114300    add      Vp-Usage-Pct to Vp-Ug-Sum-Pct.
114400    generate Vp-Usage-Detail.
114500*
114600 aa100-Rewrite-User-Master   section.
114700*****************************
114800*    Quota/deactivate/delete/create/update all work against the
114900*    in-memory table only - the master itself is not touched
115000*    until this one rewrite at the end of the run.
115100*
115200    open     output Vp-Usr-File.
115300    set      Usr-Ix to 1.
115400    perform  aa105-Write-User until Usr-Ix > Vp-Ut-Count.
115500    close    Vp-Usr-File.
115600*
115700 aa100-Exit.
115800    exit     section.
115900*
116000 aa105-Write-User.
116100*    Rewrites every field on the master, including the reserved
116200*    block carried through unread since load time.
116300    move     Vp-Ue-Id (Usr-Ix)            to Usr-Id.
116400    move     Vp-Ue-Username (Usr-Ix)       to Usr-Username.
116500    move     Vp-Ue-Full-Name (Usr-Ix)      to Usr-Full-Name.
116600    move     Vp-Ue-Role (Usr-Ix)           to Usr-Role.
116700    move     Vp-Ue-Total (Usr-Ix)          to Usr-Total-Vac-Days.
116800    move     Vp-Ue-Used (Usr-Ix)           to Usr-Used-Vac-Days.
116900    move     Vp-Ue-Active (Usr-Ix)         to Usr-Active.
117000    move     Vp-Ue-Region (Usr-Ix)         to Usr-Region-Id.
117100    move     Vp-Ue-Reserved (Usr-Ix)      to Usr-Reserved.
117200    write    VP-User-Record.
117300    set      Usr-Ix up by 1.
117400*
117500 zz050-Find-User-By-Name.
117600*
117700*    Linear scan - username is not the table's ascending key.
117800*
117900    move     "N" to Vp-Found-Sw.
118000    set      Usr-Ix to 1.
118100    perform  zz051-Scan-User thru zz051-Exit
118200             until Usr-Ix > Vp-Ut-Count or Vp-Found.
118300*
118400 zz051-Scan-User.
118500    if       Vp-Ue-Username (Usr-Ix) not = Vp-Wk-Search-Name
118600             set  Usr-Ix up by 1
118700             go to zz051-Exit.
118800*
118900*    Match found.
119000*
119100    move     "Y" to Vp-Found-Sw.
119200*
119300 zz051-Exit.
119400    exit.
119500*
119600 zz060-Region-Exists-Test.
119700*
119800*    Caller sets Vp-Wk-Cur-Region-Id - sanity check for the new-
119900*    user and update-user cards.
120000*
120100    move     "N" to Vp-Found-Sw.
120200    search   all Vp-Gt-Entry
120300             at end
120400                  continue
120500             when  Vp-Gt-Id (Reg-Ix) = Vp-Wk-Cur-Region-Id
120600                  move "Y" to Vp-Found-Sw
120700    end-search.
120800*
120900 zz100-Log-Rejected-Action.
121000    add      1 to Vp-Adm-Ctl-Rejected.
121100    display  "VP030 - admin action rejected - " Vp-Err-Msg.
121200*
121300 zz200-Write-Audit-Quota.
121400*
121500*    zz200-zz240 below are one audit-writer per admin action -
121600*    same shape as VP010's own zz210/zz220, Aud-Request-Id is
121700*    always zero since these audits are against a user, not a
121800*    request.
121900*
122000    move     Vp-Wk-Old-Total to Vp-Pn-Old-Total.
122100    move     Vp-Wk-New-Total to Vp-Pn-New-Total.
122200    string   "Quota for "            delimited by size
122300             Adm-Username            delimited by size
122400             " changed "             delimited by size
122500             Vp-Pn-Old-Total          delimited by size
122600             " -> "                  delimited by size
122700             Vp-Pn-New-Total          delimited by size
122800             into Vp-Wk-Detail
122900    end-string.
123000    move     "UPDATE-QUOTA"    to Aud-Action.
123100    move     Adm-Actor          to Aud-Performed-By.
123200    move     Adm-Username       to Aud-Target-User.
123300    move     zero               to Aud-Request-Id.
123400    move     Vp-Wk-Detail       to Aud-Details.
123500    move     Vp-Run-Date        to Aud-Timestamp.
123600    write    VP-Audit-Record.
123700*
123800 zz210-Write-Audit-Deactivate.
123900*    Same shape as zz200 above, one STRING/WRITE for this action.
124000    string   "User "                 delimited by size
124100             Adm-Username             delimited by size
124200             " deactivated"           delimited by size
124300             into Vp-Wk-Detail
124400    end-string.
124500    move     "DEACTIVATE-USER" to Aud-Action.
124600    move     Adm-Actor          to Aud-Performed-By.
124700    move     Adm-Username       to Aud-Target-User.
124800    move     zero               to Aud-Request-Id.
124900    move     Vp-Wk-Detail       to Aud-Details.
125000    move     Vp-Run-Date        to Aud-Timestamp.
125100    write    VP-Audit-Record.
125200*
125300 zz220-Write-Audit-Delete.
125400*    Full name is captured before ee010 removes the table row.
125500    string   "User "                 delimited by size
125600             Adm-Username             delimited by size
125700             " ("                     delimited by size
125800             Vp-Ue-Full-Name (Usr-Ix) delimited by size
125900             ") removed"              delimited by size
126000             into Vp-Wk-Detail
126100    end-string.
126200    move     "DELETE-USER"      to Aud-Action.
126300    move     Adm-Actor          to Aud-Performed-By.
126400    move     Adm-Username       to Aud-Target-User.
126500    move     zero               to Aud-Request-Id.
126600    move     Vp-Wk-Detail       to Aud-Details.
126700    move     Vp-Run-Date        to Aud-Timestamp.
126800    write    VP-Audit-Record.
126900*
127000 zz230-Write-Audit-Create.
127100*    Role comes straight off the card, no validation beyond
127200*    VP008/VP011 already applied in ff000 above.
127300    string   "New user "             delimited by size
127400             Adm-Username             delimited by size
127500             " ("                     delimited by size
127600             Adm-New-Full-Name        delimited by size
127700             ") created, role "       delimited by size
127800             Adm-New-Role             delimited by size
127900             into Vp-Wk-Detail
128000    end-string.
128100    move     "CREATE-USER"      to Aud-Action.
128200    move     Adm-Actor          to Aud-Performed-By.
128300    move     Adm-Username       to Aud-Target-User.
128400    move     zero               to Aud-Request-Id.
128500    move     Vp-Wk-Detail       to Aud-Details.
128600    move     Vp-Run-Date        to Aud-Timestamp.
128700    write    VP-Audit-Record.
128800*
128900 zz240-Write-Audit-Update.
129000*    Old values are not captured here - see wsvpaud.cob's reserved
129100*    before/after block for that planned enhancement.
129200    string   "User "                 delimited by size
129300             Adm-Username             delimited by size
129400             " maintenance details updated" delimited by size
129500             into Vp-Wk-Detail
129600    end-string.
129700    move     "UPDATE-USER"      to Aud-Action.
129800    move     Adm-Actor          to Aud-Performed-By.
129900    move     Adm-Username       to Aud-Target-User.
130000    move     zero               to Aud-Request-Id.
130100    move     Vp-Wk-Detail       to Aud-Details.
130200    move     Vp-Run-Date        to Aud-Timestamp.
130300    write    VP-Audit-Record.
130400*
130500 aa900-Close-Down            section.
130600*****************************
130700*    AUDITLOG is the only file left open at this point - USERS was
130800*    already closed by aa100 above.
130900*
131000    close    Vp-Aud-File.
131100*
131200 aa900-Exit.
131300    exit     section.
