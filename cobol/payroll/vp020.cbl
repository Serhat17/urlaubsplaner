000100*****************************************************************
000200*                                                                *
000300*              MANAGER / REGION  REPORTING  ENGINE              *
000400*                                                                *
000500*      Produces each manager's team statistics, team calendar   *
000600*        and overload warnings for their region (or for all     *
000700*               regions, in the case of a Super Manager)         *
000800*                                                                *
000900*****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400 program-id.    vp020.
001500 author.        r. j. dunmore.
001600 installation.  mallory regional holdings - data processing.
001700 date-written.  22/05/84.
001800 date-compiled.
001900 security.      company confidential - internal use only.
002000*
002100*    Remarks.          Unit 2 of the suite - loads the USER,
002200*                      REGION and REQUEST masters into tables and
002300*                      prints, for every Manager and Super
002400*                      Manager on the user master, a team
002500*                      statistics report, a team calendar and an
002600*                      overload warning listing for their scope.
002700*
002800*    Called modules.   None.  Date maths via copy "pdvpdate.cob".
002900*
003000*    Files used :
003100*                      USERS.      Employee/manager master - input.
003200*                      REGIONS.    Region master - input.
003300*                      REQUESTS.   Absence request master - input.
003400*                      WINDOW.     Optional calendar date window -
003500*                                  input, one record, may be
003600*                                  absent.
003700*                      RPTFILE.    Statistics/calendar/overload
003800*                                  listings - output.
003900*
004000*    Error messages used.
004100*                      VP006 - VP007.  See copy "wsvpmsgs.cob".
004200*
004300*****************************************************************
004400* Changes:
004500* 22/05/84 rjd - 1.0.00 Created - head office wanted a monthly
004600*                       look at who in each region was off when,
004700*                       without waiting on the paper leave cards.
004800* 11/02/85 rjd -        Overworked-day warning added after the
004900*                       Dortmund office short-staffed itself over
005000*                       the August bank holiday without knowing.
005100* 03/07/89 rjd -        Calendar listing now takes an optional
005200*                       date window card, so a manager can run
005300*                       just the next fortnight.
005400* 14/02/92 kjv -        Business trip & training types recognised
005500*                       on the statistics line, matching VP010.
005600* 23/09/95 kjv -        Representative (cover) shown on calendar
005700*                       lines.
005800* 14/10/98 kjv - Y2K -  Expanded ccyymmdd dates from 2-digit YY;
005900*                       masters reloaded once under a convert.
006000* 09/03/99 kjv - Y2K -  Confirmed leap-year test ok for run date
006100*                       01/01/2000 - no change needed, logged.
006200* 17/07/06 abh -        Home office absence type added.
006300* 11/02/13 abh -        Multi-region restructure - a Super
006400*                       Manager now gets every region in turn,
006500*                       with a region break on the statistics
006600*                       report; a plain Manager with no region
006700*                       assigned is now refused, not defaulted.
006800* 25/04/19 abh -        Team size for the overload threshold now
006900*                       counted off the scope, not off head office
007000*                       fixed numbers.
007100* 09/02/26 rjd -        Rebuilt onto the shared user/region/
007200*                       request
007300*                       tables and the VP010 date-maths copybook
007400*                       ahead of the VP030 admin suite going live.
007500* 19/02/26 rjd -        Region control break on the statistics
007600*                       report driven off the region table order,
007700*                       not a sort - see EE005 below.
007800* 09/08/26 rjd -        Start-of-day housekeeping (aa020-aa050)
007900*                       now one PERFORM ... THRU range.  Date
008000*                       maths copy was only ever mentioned in the
008100*                       remarks above, never actually copied in -
008200*                       fixed, now lives in zz000-Date-Maths below
008300*                       with the rest of the procedure division.
008400*
008500 environment             division.
008600*===============================
008700*
008800 configuration           section.
008900 special-names.
009000     c01                 is  top-of-form.
009100*
009200 input-output            section.
009300 file-control.
009400     copy "selvpusr.cob".
009500     copy "selvpreg.cob".
009600     copy "selvpreq.cob".
009700     copy "selvprpt.cob".
009800*
009900*    WINDOW - optional 1-record calendar filter card, this program
010000*    only, so kept local rather than in a shared select copybook.
010100*
010200     select   Vp-Win-File   assign       "WINDOW"
010300                             organization line sequential
010400                             status       Vp-Win-Status.
010500*
010600 data                    division.
010700*===============================
010800*
010900 file section.
011000*
011100     copy "fdvpusr.cob".
011200     copy "fdvpreg.cob".
011300     copy "fdvpreq.cob".
011400     copy "fdvprpt.cob".
011500*
011600 fd  Vp-Win-File.
011700 01  Vp-Win-Record.
011800     03  Win-Start-Date      pic 9(08).
011900     03  Win-End-Date        pic 9(08).
012000     03  filler              pic x(04).
012100*
012200 working-storage section.
012300*-----------------------
012400 77  prog-name                pic x(17)   value "vp020 (1.0.00)".
012500*
012600     copy "wsvputb.cob".
012700     copy "wsvpregt.cob".
012800     copy "wsvprtb.cob".
012900     copy "wsvpcons.cob".
013000     copy "wsvpmsgs.cob".
013100     copy "wsvpdate.cob".
013200*
013300 01  Vp-File-Status.
013400     03  Vp-Usr-Status        pic x(02)   value "00".
013500     03  Vp-Reg-Status        pic x(02)   value "00".
013600     03  Vp-Req-Status        pic x(02)   value "00".
013700     03  Vp-Prt-Status        pic x(02)   value "00".
013800     03  Vp-Win-Status        pic x(02)   value "00".
013900*
014000 01  Vp-Eof-Switches.
014100     03  Vp-Usr-Eof            pic x(01)   value "N".
014200     03  Vp-Reg-Eof            pic x(01)   value "N".
014300     03  Vp-Req-Eof            pic x(01)   value "N".
014400*
014500 01  Vp-Found-Sw               pic x(01)   value "N".
014600     88  Vp-Found               value "Y".
014700*
014800 01  Vp-Scope-Error-Sw         pic x(01)   value "N".
014900     88  Vp-Scope-Error         value "Y".
015000*
015100 01  Vp-Run-Date               pic 9(08)   comp.
015200*
015300*  Calendar date window - defaults wide open when WINDOW is absent
015400*  or will not open, so the listing is unrestricted by default.
015500*
015600 01  Vp-Window-Dates.
015700     03  Vp-Win-Lo             pic 9(08)   comp value 00000000.
015800     03  Vp-Win-Hi             pic 9(08)   comp value 99999999.
015900*
016000 01  Vp-Current-Scope.
016100*        Set once per manager (or once per region, for a Super
016200*        Manager's region-by-region walk) and read by every
016300*        paragraph below that needs to know "whose scope is
016400*        this" without being passed it as an argument.
016500     03  Vp-Wk-Cur-Region-Id    pic 9(03)  comp.
016600     03  Vp-Wk-Cur-Region-Name  pic x(20).
016700     03  Vp-Team-Size           binary-short unsigned.
016800     03  Vp-Threshold           binary-short unsigned.
016900     03  Vp-Scope-Msg           pic x(32)   value spaces.
017000*
017100 01  Vp-User-In-Scope-Sw       pic x(01)   value "N".
017200     88  Vp-User-In-Scope       value "Y".
017300*
017400 01  Vp-Work-Fields.
017500     03  Vp-Wk-Search-Name      pic x(20).
017600     03  Vp-Wk-Start-Date       pic 9(08)   comp.
017700     03  Vp-Wk-End-Date         pic 9(08)   comp.
017800     03  Vp-Wk-Display-Name     pic x(30).
017900     03  Vp-Wk-Remaining        binary-short.
018000     03  filler                 pic x(01).
018100*
018200*  Per-user non-vacation day totals, reset before each user's scan
018300*  of the request table.
018400*
018500 01  Vp-Stat-Totals.
018600     03  Vp-St-Sick             binary-short unsigned.
018700     03  Vp-St-Home             binary-short unsigned.
018800     03  Vp-St-Biz               binary-short unsigned.
018900     03  Vp-St-Train             binary-short unsigned.
019000*
019100*  Display-numeric shadows of COMP/binary fields - STRING can only
019200*  take display usage operands.
019300*
019400 01  Vp-Print-Numerics.
019500     03  Vp-Pn-Total              pic zz9.
019600     03  Vp-Pn-Used                pic zz9.
019700     03  Vp-Pn-Remaining           pic zz9.
019800     03  Vp-Pn-Sick                 pic zz9.
019900     03  Vp-Pn-Home                  pic zz9.
020000     03  Vp-Pn-Biz                    pic zz9.
020100     03  Vp-Pn-Train                   pic zz9.
020200     03  Vp-Pn-Days                     pic zz9.
020300     03  Vp-Pn-Req-Id                    pic 9(07).
020400     03  Vp-Pn-Start-Date                 pic 9(08).
020500     03  Vp-Pn-End-Date                    pic 9(08).
020600     03  Vp-Pn-Team-Size                    pic zzz9.
020700     03  Vp-Pn-Threshold                     pic zzz9.
020800     03  Vp-Pn-Day-Count                     pic zzz9.
020900*
021000*  Broken-down run date for report headings - separate from
021100*  Vp-Run-Date (comp) so slashes print without an edit bug.
021200*
021300 01  Vp-Hdr-Date-Work.
021400     03  Vp-Hdr-Ccyy              pic 9(04).
021500     03  Vp-Hdr-Mm                pic 9(02).
021600     03  Vp-Hdr-Dd                pic 9(02).
021700 01  Vp-Hdr-Date-9  redefines Vp-Hdr-Date-Work
021800                               pic 9(08).
021900*
022000*  Calendar-day absence count table, built by the overload warning
022100*  walk below - unsorted, one entry per distinct day touched.
022200*
022300 01  Vp-Day-Table.
022400     03  Vp-Dt-Count            binary-short unsigned value zero.
022500     03  Vp-Dt-Ix                binary-short unsigned value zero.
022600     03  Vp-Dt-Entry    occurs 1 to 1000 times
022700                          depending on Vp-Dt-Count.
022800         05  Vp-Dte-Ccyymmdd          pic 9(08)   comp.
022900         05  Vp-Dte-Ord                pic 9(08)   comp.
023000         05  Vp-Dte-Count               binary-short unsigned.
023100*
023200 01  Vp-Walk-Date.
023300     03  Vp-Wlk-Found-Sw        pic x(01)   value "N".
023400         88  Vp-Wlk-Found        value "Y".
023500*
023600 procedure division.
023700*===================
023800*
023900 aa000-Main                  section.
024000*****************************
024100     perform  aa010-Initialise.
024200*
024300*    Start-of-day housekeeping - masters to tables, window card.
024400*
024500     perform  aa020-Load-User-Table thru aa050-Exit.
024600     perform  bb000-Process-Managers.
024700     perform  aa900-Close-Down.
024800     goback.
024900*
025000 aa000-Exit.
025100     exit     section.
025200*
025300 aa010-Initialise            section.
025400*****************************
025500*    Opens USERS/REGIONS/REQUESTS for this run and the print file
025600*    for the statistics/calendar/overload listings below.
025700*
025800     accept   Vp-Run-Date from date yyyymmdd.
025900     open     input  Vp-Usr-File.
026000     if       Vp-Usr-Status not = "00"
026100              display "VP020 - USERS open failed, status "
026200                       Vp-Usr-Status
026300              goback  returning 1
026400     end-if.
026500     open     input  Vp-Reg-File.
026600     if       Vp-Reg-Status not = "00"
026700              display "VP020 - REGIONS open failed, status "
026800                       Vp-Reg-Status
026900              goback  returning 2
027000     end-if.
027100     open     input  Vp-Req-File.
027200     if       Vp-Req-Status not = "00"
027300              display "VP020 - REQUESTS open failed, status "
027400                       Vp-Req-Status
027500              goback  returning 3
027600     end-if.
027700     open     output Print-File.
027800*
027900 aa010-Exit.
028000     exit     section.
028100*
028200 aa020-Load-User-Table       section.
028300*****************************
028400*    USERS read complete and held in Vp-User-Table - Usr-Ix and
028500*    Mgr-Ix both index the one table, see bb000 below.
028600*
028700     move     "N" to Vp-Usr-Eof.
028800     perform  aa025-Read-User until Vp-Usr-Eof = "Y".
028900     close    Vp-Usr-File.
029000*
029100 aa020-Exit.
029200     exit     section.
029300*
029400 aa025-Read-User.
029500*    One USERS record in, straight to the table below.
029600     read     Vp-Usr-File
029700              at end move "Y" to Vp-Usr-Eof
029800              not at end perform aa026-Store-User
029900     end-read.
030000*
030100 aa026-Store-User.
030200*    No delete marker on the user master, so every record read
030300*    becomes a table row - count is the table's high-water mark.
030400     add      1 to Vp-Ut-Count.
030500     set      Usr-Ix to Vp-Ut-Count.
030600     move     Usr-Id          to Vp-Ue-Id (Usr-Ix).
030700     move     Usr-Username     to Vp-Ue-Username (Usr-Ix).
030800     move     Usr-Full-Name    to Vp-Ue-Full-Name (Usr-Ix).
030900     move     Usr-Role         to Vp-Ue-Role (Usr-Ix).
031000     move     Usr-Total-Vac-Days  to Vp-Ue-Total (Usr-Ix).
031100     move     Usr-Used-Vac-Days   to Vp-Ue-Used (Usr-Ix).
031200     move     Usr-Active       to Vp-Ue-Active (Usr-Ix).
031300     move     Usr-Region-Id    to Vp-Ue-Region (Usr-Ix).
031400*
031500 aa030-Load-Region-Table     section.
031600*****************************
031700*    REGIONS read complete and held in Vp-Region-Table, ascending
031800*    on Reg-Id - the region control break on the statistics
031900*    report is driven off this table's own order, not a sort.
032000*
032100     move     "N" to Vp-Reg-Eof.
032200     perform  aa035-Read-Region until Vp-Reg-Eof = "Y".
032300     close    Vp-Reg-File.
032400*
032500 aa030-Exit.
032600     exit     section.
032700*
032800 aa035-Read-Region.
032900*    One REGIONS record in, straight to the table below.
033000     read     Vp-Reg-File
033100              at end move "Y" to Vp-Reg-Eof
033200              not at end perform aa036-Store-Region
033300     end-read.
033400*
033500 aa036-Store-Region.
033600*    Region table is already in ascending Reg-Id order on the
033700*    master, which is what lets ee010 below drive its control
033800*    break off the table instead of a SORT or Report Writer.
033900     add      1 to Vp-Gt-Count.
034000     set      Reg-Ix to Vp-Gt-Count.
034100     move     Reg-Id            to Vp-Gt-Id (Reg-Ix).
034200     move     Reg-Name          to Vp-Gt-Name (Reg-Ix).
034300     move     Reg-City          to Vp-Gt-City (Reg-Ix).
034400     move     Reg-Country       to Vp-Gt-Country (Reg-Ix).
034500     move     Reg-Active        to Vp-Gt-Active (Reg-Ix).
034600*
034700 aa040-Load-Request-Table    section.
034800*****************************
034900*    REQUESTS read complete and held in Vp-Request-Table for the
035000*    calendar/overload day-walk below.
035100*
035200     move     "N" to Vp-Req-Eof.
035300     perform  aa045-Read-Request until Vp-Req-Eof = "Y".
035400     close    Vp-Req-File.
035500*
035600 aa040-Exit.
035700     exit     section.
035800*
035900 aa045-Read-Request.
036000*    One REQUESTS record in, straight to the table below.
036100     read     Vp-Req-File
036200              at end move "Y" to Vp-Req-Eof
036300              not at end perform aa046-Store-Request
036400     end-read.
036500*
036600 aa046-Store-Request.
036700*    Request table is read-only here - vp020 reports on requests,
036800*    it does not create, approve or reject them (that is vp010's
036900*    job), so there is no rewrite of REQUESTS on this program.
037000     add      1 to Vp-Rt-Count.
037100     set      Req-Ix to Vp-Rt-Count.
037200     move     Req-Id                 to Vp-Re-Id (Req-Ix).
037300     move     Req-Employee-Name
037400                       to Vp-Re-Employee-Name (Req-Ix).
037500     move     Req-Start-Date         to Vp-Re-Start-Date (Req-Ix).
037600     move     Req-End-Date           to Vp-Re-End-Date (Req-Ix).
037700     move     Req-Status             to Vp-Re-Status (Req-Ix).
037800     move     Req-Absence-Type
037900                       to Vp-Re-Absence-Type (Req-Ix).
038000     move     Req-Notes              to Vp-Re-Notes (Req-Ix).
038100     move     Req-Representative
038200                       to Vp-Re-Representative (Req-Ix).
038300     move     Req-Approval-Reason
038400                       to Vp-Re-Approval-Reason (Req-Ix).
038500     move     Req-Approved-By
038600                       to Vp-Re-Approved-By (Req-Ix).
038700     move     Req-Created-At         to Vp-Re-Created-At (Req-Ix).
038800*
038900 aa050-Load-Window-Parms     section.
039000*****************************
039100*
039200*    Card is optional - a shop not bothering with a fortnight view
039300*    just does not feed one, and gets the full calendar.
039400*
039500     open     input  Vp-Win-File.
039600     if       Vp-Win-Status = "00"
039700              read  Vp-Win-File
039800                    at end continue
039900                    not at end
040000                         move Win-Start-Date to Vp-Win-Lo
040100                         move Win-End-Date   to Vp-Win-Hi
040200              end-read
040300              close Vp-Win-File
040400     end-if.
040500*
040600 aa050-Exit.
040700     exit     section.
040800*
040900 bb000-Process-Managers      section.
041000*****************************
041100*    One pass per Manager/Super Manager row on the user master -
041200*    anyone else on USERS is simply skipped, see bb010 below.
041300*
041400     set      Mgr-Ix to 1.
041500     perform  bb010-Process-One-Manager
041600              until Mgr-Ix > Vp-Ut-Count.
041700*
041800 bb000-Exit.
041900     exit     section.
042000*
042100 bb010-Process-One-Manager.
042200*    Manager and Super Manager rows only - employees do not get
042300*    a scope of their own to report on.
042400     if       Vp-Ue-Role (Mgr-Ix) = Vp-Role-Manager
042500               or Vp-Ue-Role (Mgr-Ix) = Vp-Role-Super
042600              perform cc000-Determine-Scope
042700              if    Vp-Scope-Error
042800                    perform zz400-Print-Scope-Error
042900              else
043000                    perform dd000-Print-Manager-Banner
043100                    perform ee000-Team-Statistics
043200                    perform ff000-Team-Calendar
043300                    perform gg000-Overload-Warnings
043400              end-if
043500     end-if.
043600     set      Mgr-Ix up by 1.
043700*
043800 cc000-Determine-Scope       section.
043900*****************************
044000*    Works out which region(s) this manager's reports cover -
044100*    VP006/VP007 refuse the run for that one manager only, the
044200*    rest of the master is still processed.
044300*
044400     move     "N" to Vp-Scope-Error-Sw.
044500     move     spaces to Vp-Scope-Msg.
044600     if       Vp-Ue-Role (Mgr-Ix) = Vp-Role-Manager
044700               and Vp-Ue-Region (Mgr-Ix) = zero
044800              move "Y" to Vp-Scope-Error-Sw
044900              move VP006 to Vp-Scope-Msg
045000     end-if.
045100     if       Vp-Ue-Role (Mgr-Ix) = Vp-Role-Manager
045200               and Vp-Ue-Region (Mgr-Ix) not = zero
045300              move Vp-Ue-Region (Mgr-Ix) to Vp-Wk-Cur-Region-Id
045400              perform cc015-Region-Exists-Test
045500              if    not Vp-Found
045600                    move "Y" to Vp-Scope-Error-Sw
045700                    move VP007 to Vp-Scope-Msg
045800              end-if
045900     end-if.
046000*
046100 cc000-Exit.
046200     exit     section.
046300*
046400 cc015-Region-Exists-Test    section.
046500*****************************
046600*
046700*    Caller sets Vp-Wk-Cur-Region-Id - sanity check that a
046800*    Manager's own region still exists on the REGIONS master.
046900*
047000     move     "N" to Vp-Found-Sw.
047100     search   all Vp-Gt-Entry
047200              at end
047300                   continue
047400              when Vp-Gt-Id (Reg-Ix) = Vp-Wk-Cur-Region-Id
047500                   move "Y" to Vp-Found-Sw
047600     end-search.
047700*
047800 cc015-Exit.
047900     exit     section.
048000*
048100 cc010-Region-Name-Lookup    section.
048200*****************************
048300*
048400*    Caller sets Vp-Wk-Cur-Region-Id - looks up the matching name
048500*    off the region table, ascending key search.
048600*
048700     move     "Unknown region" to Vp-Wk-Cur-Region-Name.
048800     search   all Vp-Gt-Entry
048900              at end
049000                   continue
049100              when Vp-Gt-Id (Reg-Ix) = Vp-Wk-Cur-Region-Id
049200                   move Vp-Gt-Name (Reg-Ix)
049300                        to Vp-Wk-Cur-Region-Name
049400     end-search.
049500*
049600 cc010-Exit.
049700     exit     section.
049800*
049900 cc020-Test-User-In-Scope    section.
050000*****************************
050100*
050200*    Caller has Usr-Ix set to the candidate row and Mgr-Ix set to
050300*    the current manager row.
050400*
050500     if       Vp-Ue-Role (Mgr-Ix) = Vp-Role-Super
050600              move "Y" to Vp-User-In-Scope-Sw
050700     else
050800              if    Vp-Ue-Region (Usr-Ix) = Vp-Ue-Region (Mgr-Ix)
050900                    move "Y" to Vp-User-In-Scope-Sw
051000              else
051100                    move "N" to Vp-User-In-Scope-Sw
051200              end-if
051300     end-if.
051400*
051500 cc020-Exit.
051600     exit     section.
051700*
051800 dd000-Print-Manager-Banner  section.
051900*****************************
052000*    One heading line per manager, ahead of their three reports.
052100*
052200     move     Vp-Run-Date to Vp-Hdr-Date-9.
052300     move     spaces to Print-Line.
052400     string   "VP020 MANAGER REPORT FOR "     delimited by size
052500              Vp-Ue-Username (Mgr-Ix)         delimited by size
052600              " - RUN "                       delimited by size
052700              Vp-Hdr-Ccyy                     delimited by size
052800              "/"                             delimited by size
052900              Vp-Hdr-Mm                       delimited by size
053000              "/"                             delimited by size
053100              Vp-Hdr-Dd                       delimited by size
053200              into Print-Line
053300     end-string.
053400     write    Print-Line after advancing top-of-form.
053500     move     spaces to Print-Line.
053600     write    Print-Line after advancing 1 line.
053700*
053800 dd000-Exit.
053900     exit     section.
054000*
054100 ee000-Team-Statistics       section.
054200*****************************
054300*    Per absence type, a count for the scope - region break for a
054400*    Super Manager, see ee005 below; a plain Manager gets one
054500*    region only so no break is printed for them.
054600*
054700     move     spaces to Print-Line.
054800     move     "TEAM STATISTICS" to Print-Line.
054900     write    Print-Line after advancing 1 line.
055000     if       Vp-Ue-Role (Mgr-Ix) = Vp-Role-Super
055100              set  Reg-Ix to 1
055200              perform ee005-Stats-One-Region-Row
055300                      until Reg-Ix > Vp-Gt-Count
055400              move zero to Vp-Wk-Cur-Region-Id
055500              move "Global"    to Vp-Wk-Cur-Region-Name
055600              perform ee010-Team-Stats-One-Region
055700     else
055800              move Vp-Ue-Region (Mgr-Ix) to Vp-Wk-Cur-Region-Id
055900              perform cc010-Region-Name-Lookup
056000              perform ee010-Team-Stats-One-Region
056100     end-if.
056200*
056300 ee000-Exit.
056400     exit     section.
056500*
056600 ee005-Stats-One-Region-Row.
056700     move     Vp-Gt-Id (Reg-Ix)   to Vp-Wk-Cur-Region-Id.
056800     move     Vp-Gt-Name (Reg-Ix) to Vp-Wk-Cur-Region-Name.
056900     perform  ee010-Team-Stats-One-Region.
057000     set      Reg-Ix up by 1.
057100*
057200 ee010-Team-Stats-One-Region.
057300*
057400*    Region control break - one heading per region, super manager
057500*    scope walks every region row in turn plus the Global bucket.
057600*
057700     move     spaces to Print-Line.
057800     string   "  Region: "                 delimited by size
057900              Vp-Wk-Cur-Region-Name          delimited by size
058000              into Print-Line
058100     end-string.
058200     write    Print-Line after advancing 2 lines.
058300     move     "  User          Total Used Rem Sick Home Biz Train"
058400                                  to Print-Line.
058500     write    Print-Line after advancing 1 line.
058600     set      Usr-Ix to 1.
058700     perform  ee015-Stats-Scan-User until Usr-Ix > Vp-Ut-Count.
058800*
058900 ee015-Stats-Scan-User.
059000*    Employees and managers both count toward team size and team
059100*    statistics - a manager's own absences are part of the team
059200*    they manage.
059300     if       (Vp-Ue-Role (Usr-Ix) = Vp-Role-Employee
059400               or Vp-Ue-Role (Usr-Ix) = Vp-Role-Manager)
059500               and Vp-Ue-Region (Usr-Ix) = Vp-Wk-Cur-Region-Id
059600              perform ee020-Team-Stats-One-User
059700     end-if.
059800     set      Usr-Ix up by 1.
059900*
060000 ee020-Team-Stats-One-User.
060100*    Walk every request looking for this user's approved ones -
060200*    the request table has no index keyed on employee name.
060300     move     zero to Vp-St-Sick Vp-St-Home Vp-St-Biz Vp-St-Train.
060400     set      Req-Ix to 1.
060500     perform  ee025-Sum-One-Request until Req-Ix > Vp-Rt-Count.
060600     compute  Vp-Wk-Remaining =
060700              Vp-Ue-Total (Usr-Ix) - Vp-Ue-Used (Usr-Ix).
060800     move     Vp-Ue-Total (Usr-Ix)     to Vp-Pn-Total.
060900     move     Vp-Ue-Used (Usr-Ix)      to Vp-Pn-Used.
061000     move     Vp-Wk-Remaining          to Vp-Pn-Remaining.
061100     move     Vp-St-Sick               to Vp-Pn-Sick.
061200     move     Vp-St-Home               to Vp-Pn-Home.
061300     move     Vp-St-Biz                to Vp-Pn-Biz.
061400     move     Vp-St-Train              to Vp-Pn-Train.
061500     move     spaces to Print-Line.
061600     string   "  "                       delimited by size
061700              Vp-Ue-Username (Usr-Ix)    delimited by size
061800              " "                        delimited by size
061900              Vp-Pn-Total                delimited by size
062000              "  "                       delimited by size
062100              Vp-Pn-Used                 delimited by size
062200              "  "                       delimited by size
062300              Vp-Pn-Remaining            delimited by size
062400              "  "                       delimited by size
062500              Vp-Pn-Sick                 delimited by size
062600              "  "                       delimited by size
062700              Vp-Pn-Home                 delimited by size
062800              "  "                       delimited by size
062900              Vp-Pn-Biz                  delimited by size
063000              "  "                       delimited by size
063100              Vp-Pn-Train                delimited by size
063200              into Print-Line
063300     end-string.
063400     write    Print-Line after advancing 1 line.
063500*
063600 ee025-Sum-One-Request.
063700*    Only an approved request for the user currently on test
063800*    counts toward the absence-type totals below.
063900     if       Vp-Re-Employee-Name (Req-Ix)
064000                       = Vp-Ue-Username (Usr-Ix)
064100               and Vp-Re-Status (Req-Ix) = Vp-Status-Approved
064200               and Vp-Re-Absence-Type (Req-Ix)
064300                        not = Vp-Type-Vacation
064400              perform ee026-Calc-And-Add-Days
064500     end-if.
064600     set      Req-Ix up by 1.
064700*
064800 ee026-Calc-And-Add-Days.
064900*    Days-requested calc is shared with vp010 via pdvpdate.cob -
065000*    same inclusive-both-ends rule applies here.
065100     move     Vp-Re-Start-Date (Req-Ix) to Vp-Wk-Start-Date.
065200     move     Vp-Re-End-Date (Req-Ix)   to Vp-Wk-End-Date.
065300     perform  zz500-Calc-Days-Requested.
065400     evaluate Vp-Re-Absence-Type (Req-Ix)
065500         when Vp-Type-Sick
065600              add  Vp-Dc-Days-Req to Vp-St-Sick
065700         when Vp-Type-Home-Office
065800              add  Vp-Dc-Days-Req to Vp-St-Home
065900         when Vp-Type-Business-Trip
066000              add  Vp-Dc-Days-Req to Vp-St-Biz
066100         when Vp-Type-Training
066200              add  Vp-Dc-Days-Req to Vp-St-Train
066300     end-evaluate.
066400*
066500 ff000-Team-Calendar         section.
066600*****************************
066700*    One line per in-scope request overlapping the WINDOW dates
066800*    (or the wide-open default), oldest start date first.
066900*
067000     move     spaces to Print-Line.
067100     write    Print-Line after advancing 2 lines.
067200     move     "TEAM CALENDAR" to Print-Line.
067300     write    Print-Line after advancing 1 line.
067400     move     "  User           Start    End      Type Status Rep"
067500                                  to Print-Line.
067600     write    Print-Line after advancing 1 line.
067700     set      Req-Ix to 1.
067800     perform  ff010-Calendar-One-Request
067900              until Req-Ix > Vp-Rt-Count.
068000*
068100 ff000-Exit.
068200     exit     section.
068300*
068400 ff010-Calendar-One-Request.
068500*    Pending requests print on the calendar too, not just
068600*    approved ones - a manager needs to see what is still
068700*    awaiting a decision.
068800     if       (Vp-Re-Status (Req-Ix) = Vp-Status-Approved
068900               or Vp-Re-Status (Req-Ix) = Vp-Status-Pending)
069000              perform ff015-Test-Request-In-Scope
069100              if    Vp-User-In-Scope
069200                    if   not (Vp-Re-End-Date (Req-Ix) < Vp-Win-Lo
069300                          or Vp-Re-Start-Date (Req-Ix)
069400                                                 > Vp-Win-Hi)
069500                         perform ff020-Print-Calendar-Line
069600                    end-if
069700              end-if
069800     end-if.
069900     set      Req-Ix up by 1.
070000*
070100 ff015-Test-Request-In-Scope.
070200*
070300*    Employee not found on the user master is treated as out of
070400*    scope - nothing to check the region against.
070500*
070600     move     "N" to Vp-User-In-Scope-Sw.
070700     move     "N" to Vp-Found-Sw.
070800     move     Vp-Re-Employee-Name (Req-Ix) to Vp-Wk-Search-Name.
070900     set      Usr-Ix to 1.
071000     perform  ff016-Scan-For-Owner
071100              until Usr-Ix > Vp-Ut-Count or Vp-Found.
071200     if       Vp-Found
071300              perform cc020-Test-User-In-Scope
071400     end-if.
071500*
071600 ff016-Scan-For-Owner.
071700*    Linear scan for the display name - same reason as the user
071800*    lookup in pdvpdate.cob's neighbourhood, no ascending key here.
071900     if       Vp-Ue-Username (Usr-Ix) = Vp-Wk-Search-Name
072000              move "Y" to Vp-Found-Sw
072100     else
072200              set  Usr-Ix up by 1
072300     end-if.
072400*
072500 ff020-Print-Calendar-Line.
072600*    Requester not found on the user table falls back to the
072700*    request's own stored name rather than blanking the line.
072800     if       Vp-Found
072900              move Vp-Ue-Full-Name (Usr-Ix) to Vp-Wk-Display-Name
073000     else
073100              move Vp-Re-Employee-Name (Req-Ix)
073200                                   to Vp-Wk-Display-Name
073300     end-if.
073400     move     Vp-Re-Start-Date (Req-Ix) to Vp-Pn-Start-Date.
073500     move     Vp-Re-End-Date (Req-Ix)   to Vp-Pn-End-Date.
073600     move     spaces to Print-Line.
073700     string   "  "                         delimited by size
073800              Vp-Wk-Display-Name            delimited by size
073900              " "                           delimited by size
074000              Vp-Pn-Start-Date              delimited by size
074100              " "                           delimited by size
074200              Vp-Pn-End-Date                delimited by size
074300              " "                           delimited by size
074400              Vp-Re-Absence-Type (Req-Ix)   delimited by size
074500              "    "                        delimited by size
074600              Vp-Re-Status (Req-Ix)         delimited by size
074700              "      "                      delimited by size
074800              Vp-Re-Representative (Req-Ix) delimited by size
074900              into Print-Line
075000     end-string.
075100     write    Print-Line after advancing 1 line.
075200*
075300 gg000-Overload-Warnings     section.
075400*****************************
075500*    Walks every day in scope, counting staff away that day -
075600*    a day at or above the (team + 1) / 2 threshold gets a line.
075700*
075800     move     zero to Vp-Dt-Count.
075900     move     zero to Vp-Team-Size.
076000     set      Usr-Ix to 1.
076100     perform  gg005-Count-Team-Member until Usr-Ix > Vp-Ut-Count.
076200     compute  Vp-Threshold = (Vp-Team-Size + 1) / 2.
076300     set      Req-Ix to 1.
076400     perform  gg010-Walk-One-Request until Req-Ix > Vp-Rt-Count.
076500     move     spaces to Print-Line.
076600     write    Print-Line after advancing 2 lines.
076700     move     "OVERLOAD WARNINGS" to Print-Line.
076800     write    Print-Line after advancing 1 line.
076900     move     Vp-Team-Size to Vp-Pn-Team-Size.
077000     move     Vp-Threshold  to Vp-Pn-Threshold.
077100     move     spaces to Print-Line.
077200     string   "  Team size "                 delimited by size
077300              Vp-Pn-Team-Size                delimited by size
077400              " - threshold "                delimited by size
077500              Vp-Pn-Threshold                delimited by size
077600              " absent same day"             delimited by size
077700              into Print-Line
077800     end-string.
077900     write    Print-Line after advancing 1 line.
078000     move     1 to Vp-Dt-Ix.
078100     perform  gg030-Print-One-Day until Vp-Dt-Ix > Vp-Dt-Count.
078200*
078300 gg000-Exit.
078400     exit     section.
078500*
078600 gg005-Count-Team-Member.
078700*    Team size is the in-scope headcount - used below to work out
078800*    the overload threshold for the day.
078900     perform  cc020-Test-User-In-Scope.
079000     if       Vp-User-In-Scope
079100              add  1 to Vp-Team-Size
079200     end-if.
079300     set      Usr-Ix up by 1.
079400*
079500 gg010-Walk-One-Request.
079600*    Same approved-or-pending test as the calendar above - an
079700*    overload warning should not ignore a request still pending.
079800     if       Vp-Re-Status (Req-Ix) = Vp-Status-Approved
079900               or Vp-Re-Status (Req-Ix) = Vp-Status-Pending
080000              perform ff015-Test-Request-In-Scope
080100              if    Vp-User-In-Scope
080200                    perform gg015-Walk-Request-Days
080300              end-if
080400     end-if.
080500     set      Req-Ix up by 1.
080600*
080700 gg015-Walk-Request-Days.
080800*    Walks the request's own date range day by day, adding each
080900*    day to the running table before stepping to the next.
081000     move     Vp-Re-Start-Date (Req-Ix) to Vp-Date-9.
081100     perform  gg020-Add-Or-Bump-Day.
081200     perform  gg016-Step-One-Day
081300              until Vp-Date-9 not < Vp-Re-End-Date (Req-Ix).
081400*
081500 gg016-Step-One-Day.
081600*    Shared calendar-maths paragraph, see zz000-Date-Maths below.
081700     perform  ZZ080-Next-Calendar-Day.
081800     perform  gg020-Add-Or-Bump-Day.
081900*
082000 gg020-Add-Or-Bump-Day.
082100*    First sighting of a day adds a new table row; a later
082200*    sighting just bumps the count on the row already there.
082300     move     "N" to Vp-Wlk-Found-Sw.
082400     move     1 to Vp-Dt-Ix.
082500     perform  gg025-Scan-Day-Table
082600              until Vp-Dt-Ix > Vp-Dt-Count or Vp-Wlk-Found.
082700     if       not Vp-Wlk-Found
082800              add  1 to Vp-Dt-Count
082900              move Vp-Date-9
083000                        to Vp-Dte-Ccyymmdd (Vp-Dt-Count)
083100              add  1 to Vp-Dte-Count (Vp-Dt-Count)
083200              perform ZZ070-Test-Leap-Year
083300              perform ZZ075-Date-To-Ordinal
083400              move Vp-Dc-This-Ord      to Vp-Dte-Ord (Vp-Dt-Count)
083500     end-if.
083600*
083700 gg025-Scan-Day-Table.
083800*    Table is small (one window's worth of days) so a linear
083900*    scan is cheap enough - no need to keep it in date order.
084000     if       Vp-Dte-Ccyymmdd (Vp-Dt-Ix) = Vp-Date-9
084100              add  1 to Vp-Dte-Count (Vp-Dt-Ix)
084200              move "Y" to Vp-Wlk-Found-Sw
084300     else
084400              add  1 to Vp-Dt-Ix
084500     end-if.
084600*
084700 gg030-Print-One-Day.
084800*    (team + 1) / 2 integer division is the overload threshold -
084900*    rounds a team of 3 up to 2, giving the half-or-more rule the
085000*    business wanted without a separate rounding step.
085100     if       Vp-Dte-Count (Vp-Dt-Ix) >= Vp-Threshold
085200              move Vp-Dte-Ccyymmdd (Vp-Dt-Ix) to Vp-Pn-Start-Date
085300              move Vp-Dte-Count (Vp-Dt-Ix)    to Vp-Pn-Day-Count
085400              move spaces to Print-Line
085500              string "  " delimited by size
085600                     Vp-Pn-Start-Date delimited by size
085700                     " - " delimited by size
085800                     Vp-Pn-Day-Count delimited by size
085900                     " absent" delimited by size
086000                     into Print-Line
086100              end-string
086200              write Print-Line after advancing 1 line
086300     end-if.
086400     add      1 to Vp-Dt-Ix.
086500*
086600 zz400-Print-Scope-Error     section.
086700*****************************
086800*    VP006/VP007 text for the one manager affected - the listing
086900*    carries on to the next manager, the run itself does not stop.
087000*
087100     move     spaces to Print-Line.
087200     string   "  "                     delimited by size
087300              Vp-Ue-Username (Mgr-Ix)  delimited by size
087400              " - "                    delimited by size
087500              Vp-Scope-Msg             delimited by size
087600              into Print-Line
087700     end-string.
087800     write    Print-Line after advancing 1 line.
087900*
088000 zz400-Exit.
088100     exit     section.
088200*
088300 zz500-Calc-Days-Requested   section.
088400*****************************
088500*
088600*    Shared with ee026 above - caller sets Vp-Wk-Start/End-Date.
088700*
088800     move     Vp-Wk-Start-Date to Vp-Date-9.
088900     perform  ZZ070-Test-Leap-Year.
089000     perform  ZZ075-Date-To-Ordinal.
089100     move     Vp-Dc-This-Ord to Vp-Dc-Start-Ord.
089200     move     Vp-Wk-End-Date to Vp-Date-9.
089300     perform  ZZ070-Test-Leap-Year.
089400     perform  ZZ075-Date-To-Ordinal.
089500     move     Vp-Dc-This-Ord to Vp-Dc-End-Ord.
089600     compute  Vp-Dc-Days-Req =
089700              Vp-Dc-End-Ord - Vp-Dc-Start-Ord + 1.
089800*
089900 zz500-Exit.
090000     exit     section.
090100*
090200 aa900-Close-Down            section.
090300*****************************
090400*    No master file is rewritten by this program - read-only
090500*    throughout, so Print-File is the only thing left open here.
090600*
090700     close    Print-File.
090800*
090900 aa900-Exit.
091000     exit     section.
091100*
091200 zz000-Date-Maths            section.
091300*****************************
091400*
091500*    Shared leap-year/ordinal paragraphs - see pdvpdate.cob.
091600*
091700     copy "pdvpdate.cob".
091800*
091900 zz000-Exit.
092000     exit     section.
